000100******************************************************************
000200*                     LEAGUE GAME DAY                            *
000300*    DESCRIPCION: GAME-DAY / GROUP / MATCH WORKING-SET RECORD    *
000400******************************************************************
000500*    COPY FICO  : LGDGMWRK                                       *
000600*    COPY LAKE  : GMWRK                                          *
000700*    LONGITUD   : 072                                            *
000800******************************************************************
000900* THIS COPYBOOK CARRIES THREE RECORD SHAPES OVER ONE PHYSICAL    *
001000* LINE-SEQUENTIAL FILE - THE DAY HEADER, ITS GROUPS, AND THEIR   *
001100* MATCHES - IN GROUP-NUMBER THEN MATCH-ORDER SEQUENCE.  GDW-REC- *
001200* TYPE TELLS THE READING PROGRAM WHICH OF THE REDEFINED VIEWS TO *
001300* USE FOR THE REST OF THE LINE.                                  *
001400******************************************************************
001500* MODIFICACION     : LG-301                                      *
001600* PETICION         : LG-301                                      *
001700* AUTOR            : D. W. KRAUSE                                *
001800* FECHA            : 07-22-1991                                  *
001900* DESCRIPCION      : ORIGINAL DAY/GROUP WORKING-SET RECORD FOR   *
002000*                  : THE GROUP-FORMATION BATCH RUN               *
002100******************************************************************
002200* MODIFICACION     : LG-344                                      *
002300* PETICION         : LG-344                                      *
002400* AUTOR            : D. W. KRAUSE                                *
002500* FECHA            : 04-02-1994                                  *
002600* DESCRIPCION      : ADDED GDW-MATCH-REC VIEW SO THE RATING      *
002700*                  : ENGINE CAN SHARE THIS SAME WORKING SET      *
002800******************************************************************
002900* MODIFICACION     : LG-Y2K-011                                  *
003000* PETICION         : LG-Y2K-011                                  *
003100* AUTOR            : P. J. TRAN                                  *
003200* FECHA            : 12-14-1998                                  *
003300* DESCRIPCION      : GD-GAME-DATE CONFIRMED CCYYMMDD (8 BYTES),  *
003400*                  : NO WINDOWING LOGIC IN THIS COPYBOOK - OK    *
003500******************************************************************
003600 01  GDW-RECORD.
003700*                       GDW-REC-TYPE
003800     05  GDW-REC-TYPE           PIC X(01).
003900         88  GDW-REC-IS-DAY         VALUE 'D'.
004000         88  GDW-REC-IS-GROUP       VALUE 'G'.
004100         88  GDW-REC-IS-MATCH       VALUE 'M'.
004200     05  GDW-BODY.
004300*        ---------------------------------------------- DAY VIEW
004400         10  GDW-DAY-REC.
004500*                       GD-ID
004600             15  GD-ID              PIC 9(09).
004700*                       GD-TOURNAMENT-ID
004800             15  GD-TOURNAMENT-ID   PIC 9(09).
004900*                       GD-GAME-DATE
005000             15  GD-GAME-DATE       PIC 9(08).
005100*                       GD-STATUS
005200             15  GD-STATUS          PIC X(09).
005300                 88  GD-STATUS-PENDING     VALUE 'PENDING  '.
005400                 88  GD-STATUS-ONGOING     VALUE 'ONGOING  '.
005500                 88  GD-STATUS-COMPLETED   VALUE 'COMPLETED'.
005600             15  FILLER             PIC X(35).
005700*        -------------------------------------------- GROUP VIEW
005800         10  GDW-GROUP-REC REDEFINES GDW-DAY-REC.
005900*                       GRP-ID
006000             15  GRP-ID             PIC 9(09).
006100*                       GRP-GAME-DAY-ID
006200             15  GRP-GAME-DAY-ID    PIC 9(09).
006300*                       GRP-NUMBER
006400             15  GRP-NUMBER         PIC 9(02).
006500*                       GRP-PLAYER-COUNT
006600             15  GRP-PLAYER-COUNT   PIC 9(01).
006700                 88  GRP-PLAYER-COUNT-OF-4   VALUE 4.
006800                 88  GRP-PLAYER-COUNT-OF-5   VALUE 5.
006900*                       GRP-PLAYER-TP-ID (1:5)
007000             15  GRP-PLAYER-TP-ID   PIC 9(09)
007100                                     OCCURS 5 TIMES
007200                                     INDEXED BY GRP-PLAYER-IDX.
007300             15  FILLER             PIC X(04).
007400*        -------------------------------------------- MATCH VIEW
007500         10  GDW-MATCH-REC REDEFINES GDW-DAY-REC.
007600*                       MTC-ID
007700             15  MTC-ID                 PIC 9(09).
007800*                       MTC-GROUP-ID
007900             15  MTC-GROUP-ID           PIC 9(09).
008000*                       MTC-MATCH-ORDER
008100             15  MTC-MATCH-ORDER        PIC 9(02).
008200*                       MTC-TEAM1-P1-TP-ID
008300             15  MTC-TEAM1-P1-TP-ID     PIC 9(09).
008400*                       MTC-TEAM1-P2-TP-ID
008500             15  MTC-TEAM1-P2-TP-ID     PIC 9(09).
008600*                       MTC-TEAM2-P1-TP-ID
008700             15  MTC-TEAM2-P1-TP-ID     PIC 9(09).
008800*                       MTC-TEAM2-P2-TP-ID
008900             15  MTC-TEAM2-P2-TP-ID     PIC 9(09).
009000*                       MTC-TEAM1-SCORE (BLANK = NOT PLAYED YET)
009100             15  MTC-TEAM1-SCORE        PIC 9(03).
009200             15  MTC-TEAM1-SCORE-X REDEFINES MTC-TEAM1-SCORE
009300                                        PIC X(03).
009400                 88  MTC-TEAM1-SCORE-UNSET   VALUE SPACES.
009500*                       MTC-TEAM2-SCORE (BLANK = NOT PLAYED YET)
009600             15  MTC-TEAM2-SCORE        PIC 9(03).
009700             15  MTC-TEAM2-SCORE-X REDEFINES MTC-TEAM2-SCORE
009800                                        PIC X(03).
009900                 88  MTC-TEAM2-SCORE-UNSET   VALUE SPACES.
010000             15  FILLER                 PIC X(08).
010100******************************************************************
010200* RECORD LENGTH IS 71 BYTES (1 TYPE BYTE + 70 BODY), LINE         *
010300* SEQUENTIAL.  READ ORDER FOR A FINISH RUN IS DAY, THEN EVERY     *
010400* GROUP, THEN EVERY MATCH IN GROUP-NUMBER/MATCH-ORDER SEQUENCE.   *
010500******************************************************************
