000100******************************************************************
000200* DCLGEN TABLE(TPPLYR)                                           *
000300*        LIBRARY(LGD1.LEAGUE.DCA(TPGTPLYR))                      *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        NAMES(TP-)                                               *
000700*        QUOTE                                                    *
000800*        DBCSDELIM(NO)                                            *
000900*        COLSUFFIX(YES)                                           *
001000* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
001100******************************************************************
001200* TOURNAMENT-PLAYER  -  ONE ROW PER PLAYER ENROLLED IN A          *
001300* TOURNAMENT.  HOLDS THE CURRENT MODIFIED-ELO RANK SCORE THAT     *
001400* THE RATING ENGINE (LGDFINSH) READS AND POSTS BACK EACH TIME A   *
001500* GAME DAY IS FINISHED.                                           *
001600******************************************************************
001700* 1984-11-06  RGH  ORIGINAL LAYOUT FOR THE MEMBER ROSTER          *
001800* 1990-02-19  RGH  ADDED TP-RANK DISPLAY FIELD PER REQ LG-114     *
001900* 1993-07-01  DWK  WIDENED TP-RANK-SCORE TO S9(8)V99 - LG-208     *
002000* 1998-11-30  PJT  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,    *
002100*                  NO CHANGE REQUIRED - LG-Y2K-004                *
002200* 2001-04-17  DWK  ADDED TP-STATUS 88-LEVELS FOR CLARITY - LG-266 *
002300******************************************************************
002400 01  TP-RECORD.
002500*                       TP-ID
002600     05  TP-KEY.
002700         10  TP-ID              PIC 9(09).
002800*                       TP-TOURNAMENT-ID
002900         10  TP-TOURNAMENT-ID   PIC 9(09).
003000     05  TP-KEY-X REDEFINES TP-KEY
003100                                PIC X(18).
003200*                       TP-USER-ID
003300     05  TP-USER-ID             PIC 9(09).
003400*                       TP-FIRST-NAME
003500     05  TP-NAME.
003600         10  TP-FIRST-NAME      PIC X(30).
003700*                       TP-LAST-NAME
003800         10  TP-LAST-NAME       PIC X(30).
003900     05  TP-NAME-X REDEFINES TP-NAME
004000                                PIC X(60).
004100*                       TP-STATUS
004200     05  TP-STATUS              PIC X(08).
004300         88  TP-STATUS-ENABLED       VALUE 'ENABLED '.
004400         88  TP-STATUS-DISABLED      VALUE 'DISABLED'.
004500*                       TP-RANK
004600     05  TP-RANK                PIC 9(04).
004700*                       TP-RANK-SCORE
004800     05  TP-RANK-SCORE          PIC S9(08)V99.
004900     05  TP-RANK-SCORE-X REDEFINES TP-RANK-SCORE
005000                                PIC X(10).
005100     05  FILLER                 PIC X(11).
005200******************************************************************
005300* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 8       *
005400* RECORD LENGTH IS 120 BYTES, LINE SEQUENTIAL, ONE PLAYER/LINE    *
005500******************************************************************
