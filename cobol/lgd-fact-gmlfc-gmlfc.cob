000100******************************************************************
000200*                     LEAGUE GAME DAY                            *
000300*    DESCRIPCION: GAME-DAY LIFECYCLE REQUEST RECORD              *
000400*                 (START / DISCARD / CANCEL)                     *
000500******************************************************************
000600*    COPY FICO  : LGDGMLFC                                       *
000700*    COPY LAKE  : GMLFC                                          *
000800*    LONGUITUD  : 130                                            *
000900******************************************************************
001000* MODIFICACION     : LG-322                                      *
001100* PETICION         : LG-322                                      *
001200* AUTOR            : D. W. KRAUSE                                *
001300* FECHA            : 09-30-1992                                  *
001400* DESCRIPCION      : ORIGINAL LIFECYCLE REQUEST RECORD - START,   *
001500*                  : DISCARD, AND CANCEL SHARE ONE RECORD SHAPE   *
001600******************************************************************
001700* MODIFICACION     : LG-360                                      *
001800* PETICION         : LG-360                                      *
001900* AUTOR            : R. G. HALVERSON                              *
002000* FECHA            : 01-09-1996                                  *
002100* DESCRIPCION      : ADDED GL-ADMIN-USER-ID TABLE - SAME REASON   *
002200*                  : AS LG-360 ON THE CREATE-GAME-DAY REQUEST     *
002300******************************************************************
002400 01  GL-RECORD.
002500*                       GL-OPERATION-CODE
002600     05  GL-OPERATION-CODE          PIC X(07).
002700         88  GL-OP-IS-START             VALUE 'START  '.
002800         88  GL-OP-IS-DISCARD           VALUE 'DISCARD'.
002900         88  GL-OP-IS-CANCEL            VALUE 'CANCEL '.
003000*                       GL-GAME-DAY-ID
003100     05  GL-GAME-DAY-ID              PIC 9(09).
003200*                       GL-CALLER-ROLE
003300     05  GL-CALLER-ROLE              PIC X(12).
003400         88  GL-CALLER-IS-ADMIN          VALUE 'ADMIN       '.
003500         88  GL-CALLER-IS-TOURNY-ADMIN   VALUE 'TOURNY_ADMIN'.
003600*                       GL-CALLER-USER-ID
003700     05  GL-CALLER-USER-ID           PIC 9(09).
003800*                       GL-ADMIN-COUNT
003900     05  GL-ADMIN-COUNT              PIC 9(02).
004000*                       GL-ADMIN-USER-ID (1:10)
004100     05  GL-ADMIN-USER-ID            PIC 9(09)
004200                                      OCCURS 10 TIMES
004300                                      INDEXED BY GL-ADMIN-IDX.
004400     05  FILLER                      PIC X(01).
004500******************************************************************
004600* RECORD LENGTH IS 130 BYTES, LINE SEQUENTIAL, ONE REQUEST/RUN.   *
004700******************************************************************
