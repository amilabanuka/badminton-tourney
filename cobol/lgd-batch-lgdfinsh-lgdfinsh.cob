000100******************************************************************
000200*                     LEAGUE GAME DAY                            *
000300*    PROGRAM : LGDFINSH                                          *
000400*    DESCRIPCION: MODIFIED-ELO RATING ENGINE - FINISHES AN       *
000500*                 ONGOING GAME DAY AND POSTS RATING CHANGES      *
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800*    LGDFINSH = LEAGUE GAME DAY - FINISH - THE THIRD OF THE
000900*    THREE BATCH PROGRAMS THAT TOGETHER RUN A GAME DAY FROM
001000*    CREATION (LGDGRPFM) THROUGH LIFE-CYCLE (LGDLIFEC) TO
001100*    COMPLETION AND RATING POST (HERE).
001200 PROGRAM-ID.     LGDFINSH.
001300 AUTHOR.         D. W. KRAUSE.
001400 INSTALLATION.   PARKS AND RECREATION DATA PROCESSING CENTER.
001500 DATE-WRITTEN.   04-02-1994.
001600 DATE-COMPILED.
001700 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001800******************************************************************
001900* CHANGE LOG                                                     *
002000******************************************************************
002100* 04-02-1994  DWK  LG-344  ORIGINAL PROGRAM.  WALKS EVERY MATCH   *
002200*                          ON AN ONGOING DAY AND POSTS THE       *
002300*                          MODIFIED-ELO DELTA TO ALL 4 PLAYERS.  *
002400* 08-30-1995  RGH  LG-351  ADDED THE RANK-SCORE-HISTORY AUDIT    *
002500*                          ROW - FOUR WRITTEN PER FINISHED MATCH.*
002600* 03-04-1997  RGH  LG-378  REPLACED THE OLD LINEAR-DELTA TABLE   *
002700*                          WITH THE TRUE WIN-PROBABILITY FORMULA *
002800*                          (10**X BY INTERPOLATED TABLE LOOKUP,  *
002900*                          NO COMPILER MATH INTRINSICS USED).    *
003000* 12-14-1998  PJT  LG-Y2K-011  Y2K REVIEW - NO DATE ARITHMETIC   *
003100*                          IN THIS PROGRAM - NO CHANGE.          *
003200* 06-11-2003  MSF  LG-419  EDIT RC-RANKING-LOGIC AND REJECT THE  *
003300*                          RUN IF THE TOURNAMENT DOES NOT USE    *
003400*                          MODIFIED_ELO.                         *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800*    SAME 370 PARTITION AS THE OTHER TWO GAME-DAY PROGRAMS.
003900 SOURCE-COMPUTER.    IBM-370.
004000 OBJECT-COMPUTER.    IBM-370.
004100*    C01 CARRIED FORWARD FROM THE SHOP'S STANDARD SKELETON -
004200*    NOT REFERENCED BY THIS PROGRAM'S FLAT OUTPUT FILES.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600*    SEVEN FILES - THE WORKING SET (IN AND OUT), THE RANKING-
004700*    LOGIC CONFIG, THE PLAYER ROSTER (IN AND OUT), THE RANK-
004800*    SCORE-HISTORY AUDIT TRAIL, AND THE REJECTION LISTING.
004900 FILE-CONTROL.
005000     SELECT GMWRK-FILE   ASSIGN TO GMWRKIN
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-GMWRK-STATUS.
005300     SELECT GMWRK-OUT-FILE ASSIGN TO GMWRKOUT
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-GMWRK-OUT-STATUS.
005600*    ONE ROW PER TOURNAMENT - RC-LOGIC-MODIFIED-ELO AND
005700*    RC-K-FACTOR ARE THE ONLY TWO FIELDS THIS PROGRAM USES.
005800     SELECT RKCFG-FILE   ASSIGN TO RKCFGIN
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-RKCFG-STATUS.
006100*    ENTIRE TOURNAMENT-PLAYER ROSTER, LOADED INTO
006200*    WS-TPPLYR-TABLE BELOW AND REWRITTEN IN FULL AT 5000.
006300     SELECT TPPLYR-IN    ASSIGN TO TPPLYRIN
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-TPPLYR-IN-STATUS.
006600     SELECT TPPLYR-OUT   ASSIGN TO TPPLYROUT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-TPPLYR-OUT-STATUS.
006900*    OUTPUT ONLY - ONE AUDIT ROW PER PLAYER PER FINISHED
007000*    MATCH, WRITTEN AT 5500 AFTER ALL MATCHES HAVE SCORED.
007100     SELECT RKSH-FILE    ASSIGN TO RKSHOUT
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-RKSH-STATUS.
007400     SELECT REJECT-FILE  ASSIGN TO GMREJECT
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-REJECT-STATUS.
007700
007800*    RECORD WIDTHS MATCH THE LGD1.LEAGUE.DCA COPYBOOKS - 71
007900*    BYTES FOR EACH WORKING-SET LINE, 120 FOR THE PLAYER
008000*    ROSTER, 40 FOR BOTH THE RANKING CONFIG AND THE AUDIT ROW.
008100 DATA DIVISION.
008200 FILE SECTION.
008300*    READ TWICE - ONCE AT 1000 TO LOCATE THE DAY AND ITS
008400*    GROUPS, AGAIN AT 4000 TO SCORE THE MATCHES.
008500 FD  GMWRK-FILE
008600     LABEL RECORDS ARE STANDARD.
008700 01  GDW-FILE-RECORD              PIC X(71).
008800
008900*    WRITTEN ONLY BY THE FINAL PASS AT 6000, WHICH FLIPS THE
009000*    TARGET DAY'S STATUS TO COMPLETED.
009100 FD  GMWRK-OUT-FILE
009200     LABEL RECORDS ARE STANDARD.
009300 01  GDW-OUT-FILE-RECORD          PIC X(71).
009400
009500*    ONE RECORD PER TOURNAMENT - SEE RNKG-DIM-RKCFG-RKCFG.
009600 FD  RKCFG-FILE
009700     LABEL RECORDS ARE STANDARD.
009800 01  RC-FILE-RECORD               PIC X(40).
009900
010000*    READ IN FULL AT 3000 - NO KEYED ACCESS ON THIS FILE.
010100 FD  TPPLYR-IN
010200     LABEL RECORDS ARE STANDARD.
010300 01  TP-IN-RECORD                 PIC X(120).
010400
010500*    REWRITTEN IN FULL AT 5000 FROM THE IN-MEMORY TABLE.
010600 FD  TPPLYR-OUT
010700     LABEL RECORDS ARE STANDARD.
010800 01  TP-OUT-RECORD                PIC X(120).
010900
011000*    OUTPUT ONLY - SEE RNKG-FACT-RKSH-RKSH FOR THE LAYOUT.
011100 FD  RKSH-FILE
011200     LABEL RECORDS ARE STANDARD.
011300 01  RSH-FILE-RECORD              PIC X(40).
011400
011500*    SINGLE 80-BYTE REJECTION LINE, WRITTEN ONLY ON FAILURE.
011600 FD  REJECT-FILE
011700     LABEL RECORDS ARE STANDARD.
011800 01  REJ-FILE-RECORD              PIC X(80).
011900
012000*    FOUR STANDALONE 77-LEVEL WORK FIELDS SUPPORT THE PLAYER-
012100*    TABLE SEARCH (4410) AND THE WIN/LOSE POSTING LOOP (4800) -
012200*    EVERYTHING ELSE BELOW IS GROUPED UNDER ITS OWN 01-LEVEL.
012300 WORKING-STORAGE SECTION.
012400*    KEY VALUE 4410-FIND-PLAYER SEARCHES FOR - SET BY THE
012500*    CALLER BEFORE EACH OF THE FOUR PERFORMS IN 4400.
012600 77  WS-SEARCH-TP-ID              PIC 9(09) VALUE ZERO.
012700 77  WS-FOUND-TPPLYR-IDX          PIC S9(04) COMP VALUE ZERO.
012800 77  WS-POST-IDX                  PIC S9(04) COMP VALUE ZERO.
012900*    +1 OR -1, TELLS 4810-POST-ONE-PLAYER WHETHER TO ADD OR
013000*    SUBTRACT THE RATING DELTA FOR THE PLAYER AT WS-POST-IDX.
013100 77  WS-POST-SIGN                 PIC S9(01) COMP VALUE ZERO.
013200*    GDW-RECORD - THE SAME WORKING-SET LAYOUT LGDGRPFM WRITES
013300*    AND LGDLIFEC MAY HAVE ALREADY REWRITTEN.
013400 COPY "lgd-fact-gmwrk-gmwrk.cob".
013500*    RC-RECORD - PER-TOURNAMENT RANKING-LOGIC SELECTION AND
013600*    K-FACTOR.
013700 COPY "rnkg-dim-rkcfg-rkcfg.cob".
013800*    TP-RECORD - THE PLAYER-ROSTER LAYOUT ALSO USED ONLINE.
013900 COPY "trny-dim-tpplyr-tpplyr.cob".
014000*    RSH-RECORD - ONE AUDIT ROW WRITTEN PER PLAYER PER MATCH.
014100 COPY "rnkg-fact-rksh-rksh.cob".
014200
014300*    ONE STATUS FIELD PER SELECT - ONLY THE OK AND EOF 88-
014400*    LEVELS THIS PROGRAM ACTUALLY TESTS ARE CODED.
014500 01  WS-FILE-STATUS-GROUP.
014600     05  WS-GMWRK-STATUS          PIC X(02) VALUE '00'.
014700         88  WS-GMWRK-OK              VALUE '00'.
014800     05  WS-GMWRK-OUT-STATUS      PIC X(02) VALUE '00'.
014900         88  WS-GMWRK-OUT-OK          VALUE '00'.
015000     05  WS-RKCFG-STATUS          PIC X(02) VALUE '00'.
015100         88  WS-RKCFG-OK              VALUE '00'.
015200     05  WS-TPPLYR-IN-STATUS      PIC X(02) VALUE '00'.
015300         88  WS-TPPLYR-IN-OK          VALUE '00'.
015400     05  WS-TPPLYR-OUT-STATUS     PIC X(02) VALUE '00'.
015500         88  WS-TPPLYR-OUT-OK         VALUE '00'.
015600     05  WS-RKSH-STATUS           PIC X(02) VALUE '00'.
015700         88  WS-RKSH-OK               VALUE '00'.
015800     05  WS-REJECT-STATUS         PIC X(02) VALUE '00'.
015900         88  WS-REJECT-OK             VALUE '00'.
016000
016100*    NINE ONE-BYTE Y/N SWITCHES DRIVE EVERY UNTIL CLAUSE AND
016200*    EVERY REJECT DECISION IN THIS PROGRAM - GROUPED HERE
016300*    RATHER THAN AS 77-LEVELS SO A LISTING SHOWS THEM TOGETHER.
016400 01  WS-SWITCHES.
016500     05  WS-EOF-SWITCH            PIC X(01) VALUE 'N'.
016600         88  WS-END-OF-GMWRK          VALUE 'Y'.
016700     05  WS-CFG-EOF-SWITCH        PIC X(01) VALUE 'N'.
016800         88  WS-END-OF-RKCFG          VALUE 'Y'.
016900     05  WS-TPPLYR-EOF-SWITCH     PIC X(01) VALUE 'N'.
017000         88  WS-END-OF-TPPLYR         VALUE 'Y'.
017100     05  WS-REJECT-SWITCH         PIC X(01) VALUE 'N'.
017200         88  WS-REQUEST-REJECTED      VALUE 'Y'.
017300     05  WS-DAY-FOUND-SWITCH      PIC X(01) VALUE 'N'.
017400         88  WS-DAY-WAS-FOUND         VALUE 'Y'.
017500     05  WS-CFG-FOUND-SWITCH      PIC X(01) VALUE 'N'.
017600         88  WS-CFG-WAS-FOUND         VALUE 'Y'.
017700     05  WS-FOUND-SWITCH          PIC X(01) VALUE 'N'.
017800         88  WS-PLAYER-WAS-FOUND      VALUE 'Y'.
017900*        SET BY 4600 ONCE PER MATCH, TESTED BY 4800 TO DECIDE
018000*        WHICH PAIR OF PLAYERS GAINS RATING AND WHICH LOSES.
018100     05  WS-TEAM1-WON-SWITCH      PIC X(01) VALUE 'N'.
018200         88  WS-TEAM1-WON             VALUE 'Y'.
018300*        SET BY 4200 FOR EVERY MATCH LINE READ ON THE SCORING
018400*        PASS - A MATCH LINE FROM A DIFFERENT DAY IS SKIPPED
018500*        RATHER THAN SCORED.
018600     05  WS-MATCH-BELONGS-SWITCH  PIC X(01) VALUE 'N'.
018700         88  WS-MATCH-BELONGS-TO-DAY  VALUE 'Y'.
018800
018900* WS-REJECT-REASON HOLDS THE EDIT-FAILURE TEXT WRITTEN TO
019000* REJECT-FILE WHEN THE FINISH RUN CANNOT BE COMPLETED.
019100 01  WS-REJECT-REASON            PIC X(60) VALUE SPACES.
019200
019300*    CAPTURED BY 1200 FROM THE DAY HEADER LINE - DRIVES BOTH
019400*    THE OWNERSHIP TEST AT 4200 AND THE STATUS FLIP AT 6100.
019500 01  WS-TARGET-GD-ID              PIC 9(09) VALUE ZERO.
019600 01  WS-TARGET-TOURN-ID           PIC 9(09) VALUE ZERO.
019700
019800* IN-MEMORY MASTER TABLE - THE ENTIRE TOURNAMENT-PLAYER ROSTER
019900* IS HELD HERE, MODIFIED IN PLACE AS EACH MATCH IS SCORED, AND
020000* REWRITTEN IN FULL AT THE END - THE FILE ITSELF HAS NO KEYED
020100* ACCESS SO THE WHOLE MASTER IS REPLACED EVERY RUN.
020200 01  WS-TPPLYR-TABLE.
020300*        500-ENTRY CEILING MATCHES THE LARGEST TOURNAMENT
020400*        ROSTER THIS SHOP HAS EVER RUN - SEE REQ LG-344.
020500     05  WS-TPPLYR-COUNT          PIC S9(04) COMP VALUE ZERO.
020600     05  WS-TPPLYR-ENTRY OCCURS 500 TIMES
020700                                  INDEXED BY WS-TPPLYR-IDX.
020800         10  WS-TPPLYR-LINE           PIC X(120).
020900         10  WS-TPPLYR-LINE-R REDEFINES WS-TPPLYR-LINE.
021000             15  WS-TPPLYR-ID             PIC 9(09).
021100             15  WS-TPPLYR-TOURN-ID       PIC 9(09).
021200             15  FILLER                   PIC X(81).
021300             15  WS-TPPLYR-SCORE          PIC S9(08)V99.
021400             15  FILLER                   PIC X(11).
021500
021600* WS-TARGET-GROUP-ID HOLDS THE GRP-ID VALUES BELONGING TO THE
021700* TARGET DAY SO A MATCH LINE CAN BE RECOGNISED AS ITS OWN ON THE
021800* SECOND PASS OVER THE WORKING SET.
021900*    BUILT BY 1200 DURING THE FIRST PASS, ONE ENTRY PER GROUP
022000*    OWNED BY THE TARGET DAY - AN 8-GROUP CEILING MATCHES
022100*    LGDGRPFM'S OWN LIMIT ON GROUPS PER DAY.
022200 01  WS-GROUP-ID-TABLE.
022300     05  WS-GROUP-ID-COUNT        PIC S9(02) COMP VALUE ZERO.
022400     05  WS-TARGET-GROUP-ID OCCURS 8 TIMES
022500                                  PIC 9(09)
022600                                  INDEXED BY WS-GRP-IDX.
022700
022800* WS-POW-TABLE IS A COMPILE-TIME TABLE OF 10**N FOR INTEGER N
022900* FROM -5 TO +5, ENTRY (N+6).  10**X FOR A FRACTIONAL X IS FOUND
023000* BY STRAIGHT-LINE INTERPOLATION BETWEEN THE TWO BRACKETING
023100* ENTRIES - THIS SHOP'S COMPILER HAS NO EXPONENTIATION VERB AND
023200* WE ARE NOT ALLOWED TO LINK IN THE SCIENTIFIC SUBROUTINE LIBRARY
023300* FOR ONE CALL A NIGHT (SEE REQ LG-378).
023400 01  WS-POW-TABLE-DEF.
023500     05  FILLER PIC S9(06)V99999 COMP-3 VALUE 0.00001.
023600     05  FILLER PIC S9(06)V99999 COMP-3 VALUE 0.00010.
023700     05  FILLER PIC S9(06)V99999 COMP-3 VALUE 0.00100.
023800     05  FILLER PIC S9(06)V99999 COMP-3 VALUE 0.01000.
023900     05  FILLER PIC S9(06)V99999 COMP-3 VALUE 0.10000.
024000     05  FILLER PIC S9(06)V99999 COMP-3 VALUE 1.00000.
024100     05  FILLER PIC S9(06)V99999 COMP-3 VALUE 10.00000.
024200     05  FILLER PIC S9(06)V99999 COMP-3 VALUE 100.00000.
024300     05  FILLER PIC S9(06)V99999 COMP-3 VALUE 1000.00000.
024400     05  FILLER PIC S9(06)V99999 COMP-3 VALUE 10000.00000.
024500     05  FILLER PIC S9(06)V99999 COMP-3 VALUE 100000.00000.
024600 01  WS-POW-TABLE REDEFINES WS-POW-TABLE-DEF.
024700     05  WS-POW-ENTRY PIC S9(06)V99999 COMP-3 OCCURS 11 TIMES
024800                                  INDEXED BY WS-POW-IDX.
024900
025000*    ALL NINE FIELDS BELOW ARE SCRATCH FOR THE MODIFIED-ELO
025100*    CALCULATION - RECOMPUTED FRESH FOR EACH MATCH IN 4300'S
025200*    PERFORM CHAIN, NEVER CARRIED FORWARD BETWEEN MATCHES.
025300 01  WS-RATING-WORK.
025400*    WS-TEAM1-STRENGTH/WS-TEAM2-STRENGTH ARE THE AVERAGE OF THE
025500*    TWO PARTNERS' RANK SCORES ON EACH SIDE OF THE NET.
025600     05  WS-TEAM1-STRENGTH        PIC S9(08)V99 COMP-3.
025700     05  WS-TEAM2-STRENGTH        PIC S9(08)V99 COMP-3.
025800     05  WS-SCORE-DIFF            PIC S9(08)V99 COMP-3.
025900*        (LOSER STRENGTH - WINNER STRENGTH) / 480 - A NEGATIVE
026000*        EXPONENT FAVOURS THE WINNER, PER THE STANDARD ELO
026100*        WIN-PROBABILITY CURVE.
026200     05  WS-EXPONENT              PIC S9(04)V9999 COMP-3.
026300     05  WS-EXP-INT-RAW           PIC S9(04) COMP.
026400     05  WS-EXP-FRAC              PIC S9(01)V9999 COMP-3.
026500     05  WS-POW-LOW               PIC S9(06)V99999 COMP-3.
026600     05  WS-POW-HIGH              PIC S9(06)V99999 COMP-3.
026700     05  WS-TEN-POWER             PIC S9(06)V99999 COMP-3.
026800*        1 / (1 + 10**EXPONENT) - ALWAYS BETWEEN 0 AND 1.
026900     05  WS-WIN-PROBABILITY       PIC S9(01)V9999 COMP-3.
027000*        K-FACTOR TIMES WIN-PROBABILITY - THE POINTS MOVED
027100*        BETWEEN THE WINNING AND LOSING PAIR OF PLAYERS.
027200     05  WS-RATING-DELTA          PIC S9(06)V99 COMP-3.
027300     05  WS-K-FACTOR-DEC          PIC S9(05)V99 COMP-3.
027400
027500* WS-RSH-TABLE STAGES THE AUDIT ROWS FOR THE WHOLE RUN.  THEY ARE
027600* NOT WRITTEN TO RKSH-FILE UNTIL EVERY MATCH ON THE DAY HAS BEEN
027700* EDITED AND SCORED - A MID-DAY REJECTION (MISSING SCORE, TIED
027800* SCORE) MUST LEAVE NO PARTIAL AUDIT TRAIL BEHIND.
027900*    400-ENTRY CEILING ALLOWS 100 MATCHES A DAY (4 AUDIT ROWS
028000*    EACH) - WELL ABOVE ANYTHING THIS LEAGUE HAS SCHEDULED.
028100 01  WS-RSH-TABLE.
028200     05  WS-RSH-COUNT             PIC S9(04) COMP VALUE ZERO.
028300     05  WS-RSH-ENTRY OCCURS 400 TIMES
028400                                  INDEXED BY WS-RSH-IDX.
028500         10  WS-RSH-LINE              PIC X(40).
028600
028700*    WS-MATCH-COUNT IS INFORMATIONAL ONLY IN THIS RELEASE - THE
028800*    FOUR IDX-SAVE FIELDS HOLD THE PLAYER-TABLE SUBSCRIPTS 4400
028900*    LOOKS UP SO 4500-4800 DO NOT HAVE TO RE-SEARCH THE TABLE.
029000 01  WS-WORK-COUNTERS.
029100     05  WS-MATCH-COUNT           PIC S9(04) COMP VALUE ZERO.
029200     05  WS-P1-IDX-SAVE           PIC S9(04) COMP VALUE ZERO.
029300     05  WS-P2-IDX-SAVE           PIC S9(04) COMP VALUE ZERO.
029400     05  WS-P3-IDX-SAVE           PIC S9(04) COMP VALUE ZERO.
029500     05  WS-P4-IDX-SAVE           PIC S9(04) COMP VALUE ZERO.
029600
029700 PROCEDURE DIVISION.
029800*    DRIVER FOR THE WHOLE RUN - LOCATE THE DAY, LOAD AND EDIT
029900*    THE RANKING CONFIG, LOAD THE PLAYER ROSTER, SCORE EVERY
030000*    MATCH, THEN (IF NOTHING WAS REJECTED) FLUSH THE UPDATED
030100*    ROSTER, THE AUDIT TRAIL, AND THE COMPLETED WORKING SET.
030200 0000-MAIN.
030300*    OPEN THE REJECTION FILE UP FRONT - EVERY LATER STAGE MAY
030400*    NEED TO WRITE TO IT.
030500     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
030600     IF NOT WS-REQUEST-REJECTED
030700*        FIND THE TARGET DAY AND ITS GROUPS BEFORE ANYTHING
030800*        ELSE - EVERY LATER STAGE DEPENDS ON WS-TARGET-GD-ID.
030900         PERFORM 1000-LOCATE-AND-EDIT-DAY THRU 1000-EXIT
031000     END-IF.
031100     IF NOT WS-REQUEST-REJECTED
031200*        REQ LG-419 - A TOURNAMENT NOT CONFIGURED FOR
031300*        MODIFIED_ELO CANNOT BE FINISHED BY THIS PROGRAM.
031400         PERFORM 2000-LOAD-AND-EDIT-CONFIG THRU 2000-EXIT
031500     END-IF.
031600     IF NOT WS-REQUEST-REJECTED
031700*        BOTH THE ROSTER LOAD AND THE MATCH-SCORING PASS RUN
031800*        TOGETHER, SINCE 4000 NEEDS THE WHOLE ROSTER IN MEMORY
031900*        BEFORE THE FIRST MATCH CAN BE SCORED.
032000         PERFORM 3000-LOAD-PLAYER-TABLE THRU 3000-EXIT
032100         PERFORM 4000-PROCESS-ALL-MATCHES THRU 4000-EXIT
032200     END-IF.
032300     IF NOT WS-REQUEST-REJECTED
032400*        ONLY ON A CLEAN RUN - THE THREE FINAL WRITES ARE ALL
032500*        OR NOTHING SO A REJECTED FINISH LEAVES NO PARTIAL
032600*        ROSTER, AUDIT TRAIL, OR STATUS CHANGE BEHIND.
032700         PERFORM 5000-REWRITE-PLAYER-MASTER THRU 5000-EXIT
032800         PERFORM 5500-WRITE-RSH-HISTORY THRU 5500-EXIT
032900         PERFORM 6000-REWRITE-DAY-COMPLETED THRU 6000-EXIT
033000     ELSE
033100         PERFORM 9000-WRITE-REJECTION THRU 9000-EXIT
033200     END-IF.
033300*    CLOSE OUT REGARDLESS OF ACCEPT OR REJECT.
033400     PERFORM 0900-TERMINATE THRU 0900-EXIT.
033500     STOP RUN.
033600
033700 0100-INITIALIZE.
033800*    THE GAME-DAY-ID TO FINISH IS SUPPLIED AS THE FIRST RECORD
033900*    OF THE WORKING SET ON A FINISH RUN - THE ONLINE SYSTEM
034000*    STAGES ONLY THE ONE DAY (AND ITS GROUPS/MATCHES) A FINISH
034100*    REQUEST NAMES, THE SAME AS LGDGRPFM STAGES ONLY ONE DAY.
034200     OPEN OUTPUT REJECT-FILE.
034300*    THE GROUP-ID TABLE IS REBUILT FRESH EACH RUN - NO CARRY-
034400*    OVER FROM A PRIOR FINISH.
034500     MOVE ZERO TO WS-GROUP-ID-COUNT.
034600 0100-EXIT.
034700     EXIT.
034800
034900*    ONE PASS OVER THE WORKING SET.  UNLIKE LGDLIFEC THIS
035000*    PROGRAM DOES NOT KNOW THE TARGET DAY-ID IN ADVANCE - IT IS
035100*    THE FIRST DAY HEADER RECORD ENCOUNTERED, SINCE THE ONLINE
035200*    SYSTEM STAGES ONLY ONE DAY PER FINISH REQUEST.
035300 1000-LOCATE-AND-EDIT-DAY.
035400*    SCAN THE WORKING SET FOR THE DAY HEADER, CONFIRM IT IS
035500*    ONGOING, AND REMEMBER EVERY GROUP-ID IT OWNS SO THE MATCH
035600*    PASS CAN RECOGNISE ITS OWN MATCH LINES.
035700     OPEN INPUT GMWRK-FILE.
035800     PERFORM 1100-SCAN-ONE-LINE THRU 1100-EXIT
035900         UNTIL WS-END-OF-GMWRK.
036000     CLOSE GMWRK-FILE.
036100*        A FINISH REQUEST NAMING A DAY NOT PRESENT ON THE
036200*        WORKING SET IS A REJECTABLE CONDITION, NOT AN ABEND.
036300     IF NOT WS-DAY-WAS-FOUND
036400         MOVE 'Y' TO WS-REJECT-SWITCH
036500         MOVE 'GAME DAY NOT FOUND'
036600             TO WS-REJECT-REASON
036700     END-IF.
036800 1000-EXIT.
036900     EXIT.
037000
037100*    ONE READ OF GMWRK-FILE, HANDED TO 1200 FOR INSPECTION -
037200*    CALLED REPEATEDLY BY 1000 UNTIL END OF FILE.
037300 1100-SCAN-ONE-LINE.
037400     READ GMWRK-FILE INTO GDW-RECORD
037500         AT END
037600             MOVE 'Y' TO WS-EOF-SWITCH
037700         NOT AT END
037800             PERFORM 1200-INSPECT-ONE-LINE THRU 1200-EXIT
037900     END-READ.
038000 1100-EXIT.
038100     EXIT.
038200
038300*    THE WORKING-SET RECORD IS EITHER A DAY HEADER, A GROUP, OR
038400*    A MATCH - ONLY THE FIRST TWO SHAPES MATTER ON THIS PASS,
038500*    SO MATCH LINES FALL THROUGH THE OTHER BRANCH UNTOUCHED.
038600 1200-INSPECT-ONE-LINE.
038700     EVALUATE TRUE
038800         WHEN GDW-REC-IS-DAY
038900*                GUARD AGAINST A SECOND DAY HEADER SOMEHOW
039000*                APPEARING IN THE WORKING SET - ONLY THE FIRST
039100*                ONE FOUND IS EVER TAKEN AS THE TARGET.
039200             IF NOT WS-DAY-WAS-FOUND
039300                 MOVE GD-ID            TO WS-TARGET-GD-ID
039400                 MOVE GD-TOURNAMENT-ID TO WS-TARGET-TOURN-ID
039500                 SET WS-DAY-FOUND-SWITCH TO TRUE
039600                 IF NOT GD-STATUS-ONGOING
039700                     MOVE 'Y' TO WS-REJECT-SWITCH
039800                     MOVE 'GAME DAY IS NOT ONGOING'
039900                         TO WS-REJECT-REASON
040000                 END-IF
040100             END-IF
040200*            REMEMBER EVERY GROUP BELONGING TO THE TARGET DAY -
040300*            4200 LATER USES THIS TABLE TO RECOGNISE WHICH
040400*            MATCH LINES BELONG TO THIS DAY.
040500         WHEN GDW-REC-IS-GROUP
040600             IF GRP-GAME-DAY-ID = WS-TARGET-GD-ID
040700                 ADD 1 TO WS-GROUP-ID-COUNT
040800                 SET WS-GRP-IDX TO WS-GROUP-ID-COUNT
040900                 MOVE GRP-ID TO WS-TARGET-GROUP-ID (WS-GRP-IDX)
041000             END-IF
041100         WHEN OTHER
041200             CONTINUE
041300     END-EVALUATE.
041400 1200-EXIT.
041500     EXIT.
041600
041700*    THE RANKING-LOGIC CONFIG IS KEYED BY TOURNAMENT, NOT BY
041800*    DAY, SO THE LOOKUP USES WS-TARGET-TOURN-ID CAPTURED IN
041900*    1200 RATHER THAN THE GAME-DAY-ID ITSELF.
042000 2000-LOAD-AND-EDIT-CONFIG.
042100*    RKCFG IS KEYED BY TOURNAMENT.  REQ LG-419 - REJECT THE RUN
042200*    UNLESS THE TOURNAMENT'S CONFIGURED LOGIC IS MODIFIED_ELO.
042300     OPEN INPUT RKCFG-FILE.
042400     PERFORM 2100-SCAN-FOR-CONFIG THRU 2100-EXIT
042500         UNTIL WS-END-OF-RKCFG OR WS-CFG-WAS-FOUND.
042600     CLOSE RKCFG-FILE.
042700*        EVERY TOURNAMENT IS EXPECTED TO HAVE AN RKCFG ROW - A
042800*        MISSING ONE IS TREATED AS A SETUP ERROR, NOT SILENTLY
042900*        DEFAULTED.
043000     IF NOT WS-CFG-WAS-FOUND
043100         MOVE 'Y' TO WS-REJECT-SWITCH
043200         MOVE 'ELO SETTINGS NOT FOUND'
043300             TO WS-REJECT-REASON
043400     ELSE
043500*            REQ LG-419 - THIS PROGRAM ONLY KNOWS HOW TO SCORE
043600*            MODIFIED_ELO.  A TOURNAMENT CONFIGURED FOR ANY
043700*            OTHER LOGIC MUST BE FINISHED BY A DIFFERENT
043800*            PROGRAM NOT YET WRITTEN.
043900         IF NOT RC-LOGIC-MODIFIED-ELO
044000             MOVE 'Y' TO WS-REJECT-SWITCH
044100             MOVE 'TOURNAMENT DOES NOT USE MODIFIED_ELO'
044200                 TO WS-REJECT-REASON
044300         END-IF
044400     END-IF.
044500     IF NOT WS-REQUEST-REJECTED
044600         COMPUTE WS-K-FACTOR-DEC = RC-K-FACTOR
044700     END-IF.
044800 2000-EXIT.
044900     EXIT.
045000
045100*    ONE READ OF RKCFG-FILE PER CALL - STOPS EARLY VIA THE
045200*    UNTIL CLAUSE IN 2000 AS SOON AS THE TOURNAMENT'S OWN ROW
045300*    IS FOUND, THE SAME SHORT-CIRCUIT PATTERN LGDGRPFM USES.
045400 2100-SCAN-FOR-CONFIG.
045500     READ RKCFG-FILE INTO RC-RECORD
045600         AT END
045700             MOVE 'Y' TO WS-CFG-EOF-SWITCH
045800         NOT AT END
045900             IF RC-TOURNAMENT-ID = WS-TARGET-TOURN-ID
046000                 SET WS-CFG-FOUND-SWITCH TO TRUE
046100             END-IF
046200     END-READ.
046300 2100-EXIT.
046400     EXIT.
046500
046600*    THE WHOLE ROSTER FILE IS READ INTO WS-TPPLYR-TABLE BEFORE
046700*    ANY MATCH IS SCORED - THERE IS NO KEYED ACCESS ON TPPLYR-
046800*    IN, SO A SEARCH BY TP-ID (4410) IS THE ONLY WAY TO FIND A
046900*    PLAYER'S CURRENT RANK SCORE.
047000 3000-LOAD-PLAYER-TABLE.
047100     OPEN INPUT TPPLYR-IN.
047200*    RESET BEFORE THE LOAD LOOP - A SECOND FINISH RUN IN THE
047300*    SAME JOB STEP WOULD OTHERWISE APPEND TO A STALE TABLE.
047400     MOVE ZERO TO WS-TPPLYR-COUNT.
047500     PERFORM 3100-READ-ONE-PLAYER THRU 3100-EXIT
047600         UNTIL WS-END-OF-TPPLYR.
047700     CLOSE TPPLYR-IN.
047800 3000-EXIT.
047900     EXIT.
048000
048100*    ONE READ, APPENDED TO THE TABLE IN FILE ORDER - THE TABLE
048200*    IS REWRITTEN IN THIS SAME ORDER AT 5000 SO THE ROSTER
048300*    FILE'S ROW ORDER IS PRESERVED ACROSS A FINISH RUN.
048400 3100-READ-ONE-PLAYER.
048500     READ TPPLYR-IN INTO TP-RECORD
048600         AT END
048700             MOVE 'Y' TO WS-TPPLYR-EOF-SWITCH
048800         NOT AT END
048900             ADD 1 TO WS-TPPLYR-COUNT
049000             SET WS-TPPLYR-IDX TO WS-TPPLYR-COUNT
049100             MOVE TP-RECORD TO WS-TPPLYR-LINE (WS-TPPLYR-IDX)
049200     END-READ.
049300 3100-EXIT.
049400     EXIT.
049500
049600 4000-PROCESS-ALL-MATCHES.
049700*    SECOND PASS OVER THE WORKING SET - EVERY MATCH LINE WHOSE
049800*    MTC-GROUP-ID IS ONE OF THE TARGET DAY'S GROUPS IS SCORED.
049900     OPEN INPUT GMWRK-FILE.
050000*    WS-EOF-SWITCH WAS LEFT 'Y' BY THE FIRST PASS OVER GMWRK-
050100*    FILE AT 1000 - RESET BEFORE THIS SECOND PASS REOPENS IT.
050200     MOVE 'N' TO WS-EOF-SWITCH.
050300*    INFORMATIONAL COUNTER ONLY - NOT CURRENTLY WRITTEN TO ANY
050400*    REPORT OR AUDIT ROW.
050500     MOVE ZERO TO WS-MATCH-COUNT.
050600     PERFORM 4100-READ-ONE-LINE THRU 4100-EXIT
050700         UNTIL WS-END-OF-GMWRK OR WS-REQUEST-REJECTED.
050800     CLOSE GMWRK-FILE.
050900 4000-EXIT.
051000     EXIT.
051100
051200*    ONE READ OF GMWRK-FILE - ONLY MATCH LINES ARE EXAMINED
051300*    FURTHER, AND ONLY THOSE WHOSE GROUP BELONGS TO THE TARGET
051400*    DAY ARE ACTUALLY EDITED AND SCORED.
051500 4100-READ-ONE-LINE.
051600     READ GMWRK-FILE INTO GDW-RECORD
051700         AT END
051800             MOVE 'Y' TO WS-EOF-SWITCH
051900         NOT AT END
052000             IF GDW-REC-IS-MATCH
052100                 PERFORM 4200-TEST-MATCH-OWNERSHIP THRU 4200-EXIT
052200                 IF WS-MATCH-BELONGS-TO-DAY
052300                     PERFORM 4300-EDIT-AND-SCORE-MATCH
052400                         THRU 4300-EXIT
052500                 END-IF
052600             END-IF
052700     END-READ.
052800 4100-EXIT.
052900     EXIT.
053000
053100*    A MATCH RECORD CARRIES ONLY MTC-GROUP-ID, NOT THE GAME-
053200*    DAY-ID DIRECTLY, SO OWNERSHIP IS DECIDED BY SEARCHING THE
053300*    GROUP-ID TABLE 1200 BUILT ON THE FIRST PASS.
053400 4200-TEST-MATCH-OWNERSHIP.
053500*    PESSIMISTIC DEFAULT - ONLY A SEARCH HIT BELOW PROVES THIS
053600*    MATCH BELONGS TO THE TARGET DAY.
053700     SET WS-MATCH-BELONGS-SWITCH TO FALSE.
053800     SET WS-GRP-IDX TO 1.
053900     SEARCH WS-TARGET-GROUP-ID VARYING WS-GRP-IDX
054000         AT END
054100             CONTINUE
054200         WHEN WS-TARGET-GROUP-ID (WS-GRP-IDX) = MTC-GROUP-ID
054300             SET WS-MATCH-BELONGS-SWITCH TO TRUE
054400     END-SEARCH.
054500 4200-EXIT.
054600     EXIT.
054700
054800*    TWO EDITS MUST PASS BEFORE A MATCH CAN BE SCORED - BOTH
054900*    SCORES MUST BE PRESENT, AND THE MATCH MUST NOT BE TIED.
055000*    EITHER FAILURE REJECTS THE WHOLE FINISH RUN RATHER THAN
055100*    JUST SKIPPING THE ONE MATCH.
055200 4300-EDIT-AND-SCORE-MATCH.
055300*    A MATCH WITHOUT BOTH TEAM SCORES POSTED IS NOT YET PLAYED -
055400*    REJECT THE WHOLE FINISH RUN, SAME AS THE ONLINE SERVICE.
055500     IF MTC-TEAM1-SCORE-UNSET OR MTC-TEAM2-SCORE-UNSET
055600         MOVE 'Y' TO WS-REJECT-SWITCH
055700         MOVE 'MATCH IS MISSING A SCORE' TO WS-REJECT-REASON
055800     ELSE
055900         IF MTC-TEAM1-SCORE = MTC-TEAM2-SCORE
056000             MOVE 'Y' TO WS-REJECT-SWITCH
056100             MOVE 'MATCH CANNOT END IN A TIE'
056200                 TO WS-REJECT-REASON
056300         ELSE
056400*                BOTH EDITS PASSED - SCORE THE MATCH THROUGH
056500*                THE FULL FIVE-STAGE MODIFIED-ELO CHAIN BELOW.
056600             ADD 1 TO WS-MATCH-COUNT
056700             PERFORM 4400-LOOKUP-FOUR-PLAYERS THRU 4400-EXIT
056800             PERFORM 4500-COMPUTE-TEAM-STRENGTHS THRU 4500-EXIT
056900             PERFORM 4600-COMPUTE-WIN-PROBABILITY THRU 4600-EXIT
057000             PERFORM 4700-COMPUTE-RATING-DELTA THRU 4700-EXIT
057100             PERFORM 4800-POST-RATING-CHANGES THRU 4800-EXIT
057200         END-IF
057300     END-IF.
057400 4300-EXIT.
057500     EXIT.
057600
057700*    FOUR SEQUENTIAL CALLS TO 4410, ONE PER PLAYER ON THE
057800*    MATCH - THE RESULTING TABLE SUBSCRIPTS ARE SAVED OFF
057900*    IMMEDIATELY SINCE WS-FOUND-TPPLYR-IDX IS OVERWRITTEN BY
058000*    THE NEXT CALL.
058100 4400-LOOKUP-FOUR-PLAYERS.
058200*    TEAM 1, PARTNER 1.
058300     MOVE MTC-TEAM1-P1-TP-ID TO WS-SEARCH-TP-ID.
058400     PERFORM 4410-FIND-PLAYER THRU 4410-EXIT.
058500     MOVE WS-FOUND-TPPLYR-IDX TO WS-P1-IDX-SAVE.
058600*    TEAM 1, PARTNER 2.
058700     MOVE MTC-TEAM1-P2-TP-ID TO WS-SEARCH-TP-ID.
058800     PERFORM 4410-FIND-PLAYER THRU 4410-EXIT.
058900     MOVE WS-FOUND-TPPLYR-IDX TO WS-P2-IDX-SAVE.
059000*    TEAM 2, PARTNER 1.
059100     MOVE MTC-TEAM2-P1-TP-ID TO WS-SEARCH-TP-ID.
059200     PERFORM 4410-FIND-PLAYER THRU 4410-EXIT.
059300     MOVE WS-FOUND-TPPLYR-IDX TO WS-P3-IDX-SAVE.
059400*    TEAM 2, PARTNER 2.
059500     MOVE MTC-TEAM2-P2-TP-ID TO WS-SEARCH-TP-ID.
059600     PERFORM 4410-FIND-PLAYER THRU 4410-EXIT.
059700     MOVE WS-FOUND-TPPLYR-IDX TO WS-P4-IDX-SAVE.
059800 4400-EXIT.
059900     EXIT.
060000
060100*    BINARY-STYLE SEARCH OF THE IN-MEMORY ROSTER TABLE BY TP-
060200*    ID.  WS-TPPLYR-ENTRY IS NOT ACTUALLY SORTED, SO THIS IS A
060300*    SEQUENTIAL SEARCH DESPITE THE VERB - THE TABLE IS SMALL
060400*    ENOUGH (500 ENTRIES) THAT NO INDEXING SCHEME WAS EVER
060500*    WARRANTED.
060600 4410-FIND-PLAYER.
060700*    START AT THE FIRST ROSTER ENTRY EVERY CALL - THIS IS A
060800*    FRESH SEARCH, NOT A RESUME OF A PRIOR ONE.
060900     SET WS-TPPLYR-IDX TO 1.
061000     SET WS-FOUND-SWITCH TO FALSE.
061100     MOVE ZERO TO WS-FOUND-TPPLYR-IDX.
061200     SEARCH WS-TPPLYR-ENTRY VARYING WS-TPPLYR-IDX
061300         AT END
061400             CONTINUE
061500         WHEN WS-TPPLYR-ID (WS-TPPLYR-IDX) = WS-SEARCH-TP-ID
061600             SET WS-FOUND-SWITCH TO TRUE
061700             SET WS-FOUND-TPPLYR-IDX TO WS-TPPLYR-IDX
061800     END-SEARCH.
061900 4410-EXIT.
062000     EXIT.
062100
062200*    EACH TEAM'S STRENGTH IS THE STRAIGHT AVERAGE OF ITS TWO
062300*    PARTNERS' CURRENT RANK SCORES - NO WEIGHTING BY POSITION
062400*    OR HISTORY.
062500 4500-COMPUTE-TEAM-STRENGTHS.
062600*    ROUNDED TO MATCH THE TWO-DECIMAL PRECISION TP-RANK-SCORE
062700*    IS STORED AT.
062800     COMPUTE WS-TEAM1-STRENGTH ROUNDED =
062900         (WS-TPPLYR-SCORE (WS-P1-IDX-SAVE) +
063000          WS-TPPLYR-SCORE (WS-P2-IDX-SAVE)) / 2.
063100     COMPUTE WS-TEAM2-STRENGTH ROUNDED =
063200         (WS-TPPLYR-SCORE (WS-P3-IDX-SAVE) +
063300          WS-TPPLYR-SCORE (WS-P4-IDX-SAVE)) / 2.
063400 4500-EXIT.
063500     EXIT.
063600
063700*    STANDARD ELO WIN-PROBABILITY CURVE, 1/(1+10**X), APPLIED
063800*    FROM THE ACTUAL WINNER'S PERSPECTIVE SO THE RESULTING
063900*    DELTA IN 4700 IS ALWAYS THE MAGNITUDE MOVED, NOT SIGNED.
064000 4600-COMPUTE-WIN-PROBABILITY.
064100*    THE EXPONENT IS ALWAYS TAKEN FROM THE WINNING TEAM'S
064200*    PERSPECTIVE - (LOSER STRENGTH - WINNER STRENGTH) / 480.
064300     IF MTC-TEAM1-SCORE > MTC-TEAM2-SCORE
064400         SET WS-TEAM1-WON-SWITCH TO TRUE
064500         COMPUTE WS-SCORE-DIFF =
064600             WS-TEAM2-STRENGTH - WS-TEAM1-STRENGTH
064700     ELSE
064800         SET WS-TEAM1-WON-SWITCH TO FALSE
064900         COMPUTE WS-SCORE-DIFF =
065000             WS-TEAM1-STRENGTH - WS-TEAM2-STRENGTH
065100     END-IF.
065200*    480 IS THIS LEAGUE'S CHOSEN RATING SPREAD CONSTANT -
065300*    LARGER THAN CHESS ELO'S TRADITIONAL 400 BECAUSE BADMINTON
065400*    DOUBLES SCORES ARE NOISIER MATCH TO MATCH.
065500     COMPUTE WS-EXPONENT = WS-SCORE-DIFF / 480.
065600     PERFORM 4650-COMPUTE-TEN-POWER THRU 4650-EXIT.
065700     COMPUTE WS-WIN-PROBABILITY = 1 / (1 + WS-TEN-POWER).
065800 4600-EXIT.
065900     EXIT.
066000
066100 4650-COMPUTE-TEN-POWER.
066200*    FLOOR/FRACTION SPLIT OF WS-EXPONENT, THEN A TABLE LOOKUP
066300*    AND STRAIGHT-LINE INTERPOLATION BETWEEN THE TWO BRACKETING
066400*    POWERS OF TEN.  SEE WS-POW-TABLE ABOVE FOR WHY.
066500*    TRUNCATING MOVE TO AN INTEGER FIELD GIVES THE FLOOR FOR A
066600*    POSITIVE EXPONENT BUT ROUNDS TOWARD ZERO FOR A NEGATIVE
066700*    ONE - THE IF BELOW CORRECTS THAT CASE.
066800     MOVE WS-EXPONENT TO WS-EXP-INT-RAW.
066900*        A NEGATIVE, NON-INTEGER EXPONENT NEEDS ITS INTEGER
067000*        PART PUSHED ONE LOWER TO GET A TRUE FLOOR.
067100     IF WS-EXPONENT < 0 AND WS-EXPONENT NOT = WS-EXP-INT-RAW
067200         SUBTRACT 1 FROM WS-EXP-INT-RAW
067300     END-IF.
067400     COMPUTE WS-EXP-FRAC = WS-EXPONENT - WS-EXP-INT-RAW.
067500*        CLAMP TO THE TABLE'S LOWER BOUND - AN EXPONENT THIS
067600*        NEGATIVE MEANS A WIN IS ESSENTIALLY CERTAIN ANYWAY.
067700     IF WS-EXP-INT-RAW < -5
067800         MOVE -5 TO WS-EXP-INT-RAW
067900         MOVE 0  TO WS-EXP-FRAC
068000     END-IF.
068100*        CLAMP TO THE TABLE'S UPPER BOUND - SYMMETRIC WITH THE
068200*        LOWER-BOUND CLAMP ABOVE.
068300     IF WS-EXP-INT-RAW > 4
068400         MOVE 4 TO WS-EXP-INT-RAW
068500         MOVE 1 TO WS-EXP-FRAC
068600     END-IF.
068700*    ADD 6 TO SHIFT THE -5..+4 EXPONENT RANGE INTO THE TABLE'S
068800*    1..11 SUBSCRIPT RANGE.
068900     SET WS-POW-IDX TO WS-EXP-INT-RAW.
069000     SET WS-POW-IDX UP BY 6.
069100     MOVE WS-POW-ENTRY (WS-POW-IDX) TO WS-POW-LOW.
069200     SET WS-POW-IDX UP BY 1.
069300     MOVE WS-POW-ENTRY (WS-POW-IDX) TO WS-POW-HIGH.
069400     COMPUTE WS-TEN-POWER =
069500         WS-POW-LOW + (WS-EXP-FRAC * (WS-POW-HIGH - WS-POW-LOW)).
069600 4650-EXIT.
069700     EXIT.
069800
069900*    THE MAGNITUDE OF THE RATING SWING - K-FACTOR (FROM THE
070000*    TOURNAMENT'S OWN RKCFG ROW) SCALED BY HOW SURPRISING THE
070100*    RESULT WAS.  A HEAVY FAVOURITE WINNING MOVES FEW POINTS;
070200*    AN UPSET MOVES MANY.
070300 4700-COMPUTE-RATING-DELTA.
070400     COMPUTE WS-RATING-DELTA ROUNDED =
070500         WS-K-FACTOR-DEC * WS-WIN-PROBABILITY.
070600 4700-EXIT.
070700     EXIT.
070800
070900*    FOUR CALLS TO 4810, ONE PER PLAYER ON THE MATCH - THE SIGN
071000*    PASSED IN EACH TIME DEPENDS ON WHICH TEAM WON, DECIDED
071100*    ONCE BY 4600 AND HELD IN WS-TEAM1-WON-SWITCH.
071200 4800-POST-RATING-CHANGES.
071300*    THE TWO PLAYERS ON THE WINNING TEAM EACH GAIN +DELTA, THE
071400*    TWO ON THE LOSING TEAM EACH LOSE DELTA - NO PER-PLAYER
071500*    SPREAD WITHIN A TEAM.
071600*        TEAM 1'S TWO PLAYERS GAIN, TEAM 2'S TWO LOSE.
071700     IF WS-TEAM1-WON
071800*            PLAYER 1: WINNER.
071900         MOVE WS-P1-IDX-SAVE TO WS-POST-IDX
072000         MOVE +1 TO WS-POST-SIGN
072100         PERFORM 4810-POST-ONE-PLAYER THRU 4810-EXIT
072200         MOVE WS-P2-IDX-SAVE TO WS-POST-IDX
072300         MOVE +1 TO WS-POST-SIGN
072400         PERFORM 4810-POST-ONE-PLAYER THRU 4810-EXIT
072500         MOVE WS-P3-IDX-SAVE TO WS-POST-IDX
072600         MOVE -1 TO WS-POST-SIGN
072700         PERFORM 4810-POST-ONE-PLAYER THRU 4810-EXIT
072800         MOVE WS-P4-IDX-SAVE TO WS-POST-IDX
072900         MOVE -1 TO WS-POST-SIGN
073000         PERFORM 4810-POST-ONE-PLAYER THRU 4810-EXIT
073100     ELSE
073200         MOVE WS-P1-IDX-SAVE TO WS-POST-IDX
073300         MOVE -1 TO WS-POST-SIGN
073400         PERFORM 4810-POST-ONE-PLAYER THRU 4810-EXIT
073500         MOVE WS-P2-IDX-SAVE TO WS-POST-IDX
073600         MOVE -1 TO WS-POST-SIGN
073700         PERFORM 4810-POST-ONE-PLAYER THRU 4810-EXIT
073800         MOVE WS-P3-IDX-SAVE TO WS-POST-IDX
073900         MOVE +1 TO WS-POST-SIGN
074000         PERFORM 4810-POST-ONE-PLAYER THRU 4810-EXIT
074100         MOVE WS-P4-IDX-SAVE TO WS-POST-IDX
074200         MOVE +1 TO WS-POST-SIGN
074300         PERFORM 4810-POST-ONE-PLAYER THRU 4810-EXIT
074400     END-IF.
074500 4800-EXIT.
074600     EXIT.
074700
074800*    APPLIES THE SIGNED DELTA TO ONE PLAYER'S IN-MEMORY RANK
074900*    SCORE AND STAGES THE BEFORE/AFTER AUDIT ROW - NOTHING IS
075000*    WRITTEN TO RKSH-FILE ITSELF UNTIL 5500, AFTER THE WHOLE
075100*    DAY HAS SCORED CLEAN.
075200 4810-POST-ONE-PLAYER.
075300*    CAPTURE THE BEFORE VALUE FIRST - THE COMPUTE/ADD BELOW
075400*    OVERWRITES WS-TPPLYR-SCORE IN PLACE.
075500     MOVE WS-TPPLYR-SCORE (WS-POST-IDX) TO RSH-PREVIOUS-SCORE.
075600*        POSITIVE SIGN MEANS THIS PLAYER WON THE MATCH.
075700     IF WS-POST-SIGN > 0
075800         ADD WS-RATING-DELTA
075900             TO WS-TPPLYR-SCORE (WS-POST-IDX)
076000     ELSE
076100         SUBTRACT WS-RATING-DELTA
076200             FROM WS-TPPLYR-SCORE (WS-POST-IDX)
076300     END-IF.
076400*    CAPTURE THE AFTER VALUE NOW THAT THE POST IS APPLIED.
076500     MOVE WS-TPPLYR-SCORE (WS-POST-IDX) TO RSH-NEW-SCORE.
076600     MOVE WS-TPPLYR-ID (WS-POST-IDX) TO RSH-TP-ID.
076700     MOVE MTC-ID TO RSH-MATCH-ID.
076800     ADD 1 TO WS-RSH-COUNT.
076900     SET WS-RSH-IDX TO WS-RSH-COUNT.
077000     MOVE RSH-RECORD TO WS-RSH-LINE (WS-RSH-IDX).
077100 4810-EXIT.
077200     EXIT.
077300
077400*    LAST STAGE OF A CLEAN RUN THAT TOUCHES THE ROSTER - WRITES
077500*    ALL WS-TPPLYR-COUNT ENTRIES BACK OUT IN THE SAME ORDER
077600*    THEY WERE READ, WHETHER OR NOT THEIR SCORE CHANGED.
077700 5000-REWRITE-PLAYER-MASTER.
077800*    THE ROSTER FILE HAS NO KEYED ACCESS - THE WHOLE MASTER IS
077900*    REWRITTEN IN TABLE ORDER, CARRYING FORWARD EVERY SCORE
078000*    CHANGE POSTED DURING THE MATCH PASS ABOVE.
078100     OPEN OUTPUT TPPLYR-OUT.
078200     PERFORM 5100-WRITE-ONE-PLAYER THRU 5100-EXIT
078300         VARYING WS-TPPLYR-IDX FROM 1 BY 1
078400         UNTIL WS-TPPLYR-IDX > WS-TPPLYR-COUNT.
078500     CLOSE TPPLYR-OUT.
078600 5000-EXIT.
078700     EXIT.
078800
078900*    ONE WRITE PER ROSTER ENTRY - CALLED BY THE VARYING PERFORM
079000*    IN 5000, NOT BY A SEPARATE UNTIL-EOF LOOP.
079100 5100-WRITE-ONE-PLAYER.
079200     WRITE TP-OUT-RECORD FROM WS-TPPLYR-LINE (WS-TPPLYR-IDX).
079300 5100-EXIT.
079400     EXIT.
079500
079600*    FLUSHES THE STAGED AUDIT TABLE BUILT DURING 4800/4810 -
079700*    HELD BACK UNTIL NOW SO A MID-DAY REJECTION LEAVES NO
079800*    PARTIAL AUDIT TRAIL ON RKSH-FILE.
079900 5500-WRITE-RSH-HISTORY.
080000*    NOW THAT THE WHOLE DAY HAS SCORED CLEAN, FLUSH THE STAGED
080100*    AUDIT ROWS - FOUR PER FINISHED MATCH, IN MATCH-SCORED ORDER.
080200     OPEN OUTPUT RKSH-FILE.
080300     PERFORM 5510-WRITE-ONE-RSH THRU 5510-EXIT
080400         VARYING WS-RSH-IDX FROM 1 BY 1
080500         UNTIL WS-RSH-IDX > WS-RSH-COUNT.
080600     CLOSE RKSH-FILE.
080700 5500-EXIT.
080800     EXIT.
080900
081000*    ONE WRITE PER STAGED AUDIT ROW, IN THE ORDER THE MATCHES
081100*    WERE SCORED.
081200 5510-WRITE-ONE-RSH.
081300     WRITE RSH-FILE-RECORD FROM WS-RSH-LINE (WS-RSH-IDX).
081400 5510-EXIT.
081500     EXIT.
081600
081700*    LAST STAGE OF A CLEAN RUN - THE ONLY WORKING-SET CHANGE
081800*    THIS PROGRAM MAKES IS FLIPPING THE TARGET DAY'S STATUS
081900*    FROM ONGOING TO COMPLETED.  GROUPS AND MATCHES PASS
082000*    THROUGH UNCHANGED.
082100 6000-REWRITE-DAY-COMPLETED.
082200*    THIRD AND FINAL PASS OVER THE WORKING SET - EVERY LINE IS
082300*    COPIED FORWARD UNCHANGED EXCEPT THE TARGET DAY'S HEADER,
082400*    WHICH IS FLIPPED TO COMPLETED.
082500     OPEN INPUT GMWRK-FILE.
082600     OPEN OUTPUT GMWRK-OUT-FILE.
082700     MOVE 'N' TO WS-EOF-SWITCH.
082800     PERFORM 6100-COPY-ONE-LINE THRU 6100-EXIT
082900         UNTIL WS-END-OF-GMWRK.
083000     CLOSE GMWRK-FILE.
083100     CLOSE GMWRK-OUT-FILE.
083200 6000-EXIT.
083300     EXIT.
083400
083500*    ONE READ/WRITE PAIR PER WORKING-SET LINE - ONLY THE TARGET
083600*    DAY'S OWN HEADER LINE IS MODIFIED BEFORE BEING WRITTEN
083700*    FORWARD; EVERY OTHER LINE, INCLUDING ITS OWN GROUPS AND
083800*    MATCHES, IS COPIED AS-IS.
083900 6100-COPY-ONE-LINE.
084000     READ GMWRK-FILE INTO GDW-RECORD
084100         AT END
084200             MOVE 'Y' TO WS-EOF-SWITCH
084300         NOT AT END
084400             IF GDW-REC-IS-DAY AND GD-ID = WS-TARGET-GD-ID
084500                 SET GD-STATUS-COMPLETED TO TRUE
084600             END-IF
084700             WRITE GDW-OUT-FILE-RECORD FROM GDW-RECORD
084800     END-READ.
084900 6100-EXIT.
085000     EXIT.
085100
085200*    SINGLE-RECORD WRITE OF WHATEVER REASON TEXT WAS SET BY
085300*    WHICHEVER EDIT FAILED FIRST.
085400 9000-WRITE-REJECTION.
085500     WRITE REJ-FILE-RECORD FROM WS-REJECT-REASON.
085600 9000-EXIT.
085700     EXIT.
085800
085900*    CLOSE THE REJECTION FILE - EVERY OTHER FILE IS ALREADY
086000*    CLOSED BY THE PARAGRAPH THAT OPENED IT.
086100 0900-TERMINATE.
086200     CLOSE REJECT-FILE.
086300 0900-EXIT.
086400     EXIT.
