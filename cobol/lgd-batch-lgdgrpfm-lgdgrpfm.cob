000100******************************************************************
000200*                     LEAGUE GAME DAY                            *
000300*    PROGRAM : LGDGRPFM                                          *
000400*    DESCRIPCION: GROUP FORMATION ENGINE - BUILDS THE GROUPS FOR *
000500*                 ONE GAME DAY FROM AN ADMIN'S PLAYER SELECTION  *
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800*    LGDGRPFM = LEAGUE GAME DAY - GROUP FORM - THE SAME LGD-
000900*    PREFIX AND SIX-CHARACTER TRUNCATION SCHEME EVERY PROGRAM
001000*    AND COPYBOOK IN THIS SUBSYSTEM FOLLOWS.
001100 PROGRAM-ID.     LGDGRPFM.
001200 AUTHOR.         D. W. KRAUSE.
001300 INSTALLATION.   PARKS AND RECREATION DATA PROCESSING CENTER.
001400 DATE-WRITTEN.   07-22-1991.
001500 DATE-COMPILED.
001600 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001700******************************************************************
001800* CHANGE LOG                                                     *
001900******************************************************************
002000* 07-22-1991  DWK  LG-301  ORIGINAL PROGRAM.  READS THE PLAYER    *
002100*                          SELECTION, VALIDATES THE COUNT, RANKS  *
002200*                          BY SCORE, AND WRITES THE PENDING DAY.  *
002300* 03-11-1992  DWK  LG-309  ADDED THE INVALID-COUNT EDIT FOR       *
002400*                          6, 7 AND 11 SELECTED PLAYERS.          *
002500* 01-09-1996  RGH  LG-360  ADDED TOURNY_ADMIN AUTHORIZATION CHECK *
002600*                          AGAINST THE TOURNAMENT ADMIN LIST.     *
002700* 11-14-1996  RGH  LG-372  RANDOMISED THE GROUP-SIZE ASSIGNMENT   *
002800*                          SO 4-PLAYER AND 5-PLAYER GROUPS ARE    *
002900*                          NOT ALWAYS IN THE SAME SLOTS.          *
003000* 12-14-1998  PJT  LG-Y2K-011  Y2K REVIEW - GQ-GAME-DATE AND      *
003100*                          GD-GAME-DATE ARE BOTH CCYYMMDD - NO    *
003200*                          WINDOWING LOGIC PRESENT - NO CHANGE.   *
003300* 06-11-2003  MSF  LG-419  ADDED DUPLICATE-GAME-DAY REJECTION     *
003400*                          FOR THE SAME TOURNAMENT AND DATE.      *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800*    THIS SHOP RUNS EVERY BATCH LEAGUE PROGRAM ON THE SAME 370
003900*    PARTITION THAT HOSTS THE ONLINE SCHEDULING SCREENS.
004000 SOURCE-COMPUTER.    IBM-370.
004100 OBJECT-COMPUTER.    IBM-370.
004200*    C01 GIVES THE REJECTION-LISTING PRINT ROUTINE A CHANNEL TO
004300*    SKIP TO A NEW PAGE ON, THOUGH THIS PROGRAM'S OWN REJECT
004400*    OUTPUT IS A FLAT LINE-SEQUENTIAL FILE RATHER THAN A REPORT.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800*    FIVE FILES: THE INCOMING REQUEST, THE FULL TOURNAMENT-PLAYER
004900*    ROSTER, THE STANDING WORKING-SET (READ TO CHECK FOR A
005000*    DUPLICATE DAY), THE WORKING-SET THIS RUN WRITES, AND THE
005100*    REJECTION LISTING WRITTEN ONLY WHEN THE RUN FAILS AN EDIT.
005200 FILE-CONTROL.
005300     SELECT GMREQ-FILE   ASSIGN TO GMREQIN
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-GMREQ-STATUS.
005600     SELECT TPPLYR-FILE  ASSIGN TO TPPLYRIN
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-TPPLYR-STATUS.
005900*    GMWRKCHK AND GMWRKOUT ARE ACTUALLY THE SAME PHYSICAL WORKING-
006000*    SET DATA SET, OPENED FOR INPUT UNDER ONE DDNAME TO CHECK FOR
006100*    A DUPLICATE DAY BEFORE THIS RUN OPENS IT FOR OUTPUT UNDER
006200*    THE OTHER DDNAME TO WRITE THE NEW DAY AND ITS GROUPS.
006300     SELECT GMWRK-EXIST  ASSIGN TO GMWRKCHK
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-GMWRK-EX-STATUS.
006600     SELECT GMWRK-FILE   ASSIGN TO GMWRKOUT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-GMWRK-STATUS.
006900     SELECT REJECT-FILE  ASSIGN TO GMREJECT
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-REJECT-STATUS.
007200
007300*    FILE SECTION RECORD WIDTHS MATCH THE FIXED-LENGTH LINE-
007400*    SEQUENTIAL LAYOUTS DEFINED IN THE LGD1.LEAGUE.DCA COPYBOOKS
007500*    BROUGHT IN BELOW VIA COPY.
007600 DATA DIVISION.
007700 FILE SECTION.
007800*    ONE CREATE-GAME-DAY REQUEST RECORD PER RUN - SEE LGDGMREQ.
007900 FD  GMREQ-FILE
008000     LABEL RECORDS ARE STANDARD.
008100*    430-BYTE BUFFER MATCHING THE GQ-RECORD LAYOUT PULLED IN
008200*    UNDER WORKING STORAGE - READ INTO GQ-RECORD, NEVER READ
008300*    DIRECTLY.
008400 01  GQ-FILE-RECORD              PIC X(430).
008500
008600*    THE FULL TOURNAMENT-PLAYER ROSTER, ONE ROW PER ENROLLED
008700*    PLAYER, REGARDLESS OF WHICH TOURNAMENT THIS RUN IS FOR - THE
008800*    TOURNAMENT-ID FILTER IS APPLIED IN WORKING STORAGE, NOT HERE.
008900 FD  TPPLYR-FILE
009000     LABEL RECORDS ARE STANDARD.
009100*    120-BYTE BUFFER MATCHING TP-RECORD.
009200 01  TP-FILE-RECORD              PIC X(120).
009300
009400*    READ-ONLY VIEW OF THE STANDING WORKING SET, USED ONLY BY
009500*    1200-EDIT-DUPLICATE-DAY TO LOOK FOR A COLLIDING DAY HEADER.
009600 FD  GMWRK-EXIST
009700     LABEL RECORDS ARE STANDARD.
009800*    71-BYTE BUFFER MATCHING GDW-RECORD, READ-ONLY SIDE.
009900 01  GDW-EXIST-RECORD            PIC X(71).
010000
010100*    OUTPUT VIEW OF THE SAME WORKING SET - THE DAY HEADER RECORD
010200*    FOLLOWED BY ITS GROUP RECORDS, WRITTEN BY 8000-WRITE-GAME-DAY.
010300 FD  GMWRK-FILE
010400     LABEL RECORDS ARE STANDARD.
010500*    71-BYTE BUFFER MATCHING GDW-RECORD, OUTPUT SIDE.
010600 01  GDW-FILE-RECORD             PIC X(71).
010700
010800*    SINGLE 80-BYTE REJECTION LINE, WRITTEN ONLY WHEN THE RUN
010900*    FAILS ONE OF THE EDITS IN 1000 THROUGH 3000.
011000 FD  REJECT-FILE
011100     LABEL RECORDS ARE STANDARD.
011200*    80-BYTE FLAT LINE - PLENTY OF ROOM FOR THE LONGEST
011300*    REJECTION MESSAGE THIS PROGRAM EVER MOVES INTO IT.
011400 01  REJ-FILE-RECORD             PIC X(80).
011500
011600*    THE RANDOM-NUMBER 77-LEVELS COME FIRST, AHEAD OF THE COPIED
011700*    RECORD LAYOUTS AND THE PROGRAM'S OWN 01-LEVEL WORK AREAS -
011800*    STANDALONE SCALARS BELONG AT THE TOP OF WORKING STORAGE.
011900 WORKING-STORAGE SECTION.
012000 77  WS-SIZE-SWAP-HOLDER          PIC 9(01).
012100 77  WS-RANDOM-SEED               PIC S9(09) COMP VALUE 104729.
012200*    WS-RANDOM-WORK HOLDS THE SEED*MULTIPLIER+INCREMENT PRODUCT
012300*    BEFORE THE MOD STEP, SO IT IS DECLARED WIDE ENOUGH (18
012400*    DIGITS) THAT THE MULTIPLY CANNOT OVERFLOW A 9-DIGIT SEED.
012500 77  WS-RANDOM-WORK                PIC S9(18) COMP.
012600 77  WS-RANDOM-REMAINDER           PIC S9(09) COMP.
012700*    WS-RANDOM-QUOTIENT IS DISCARDED OUTPUT OF THE DIVIDE BUT
012800*    MUST BE DECLARED AS WIDE AS WS-RANDOM-WORK OR THE DIVIDE
012900*    WOULD TRUNCATE IT.
013000 77  WS-RANDOM-QUOTIENT            PIC S9(18) COMP.
013100*    GQ-RECORD - THE CREATE-GAME-DAY REQUEST LAYOUT SHARED WITH
013200*    THE ONLINE SCREEN THAT BUILDS GMREQIN.
013300 COPY "lgd-fact-gmreq-gmreq.cob".
013400*    TP-RECORD - ONE TOURNAMENT-PLAYER ROSTER ROW, DCLGEN'D FROM
013500*    THE SAME TABLE THE ONLINE SYSTEM MAINTAINS.
013600 COPY "trny-dim-tpplyr-tpplyr.cob".
013700*    GDW-RECORD - THE MULTI-SHAPE WORKING-SET LAYOUT (DAY, GROUP
013800*    OR MATCH) THIS PROGRAM READS AND WRITES.
013900 COPY "lgd-fact-gmwrk-gmwrk.cob".
014000
014100*    ONE TWO-BYTE FILE-STATUS FIELD PER SELECT CLAUSE ABOVE, EACH
014200*    WITH THE 88-LEVELS THIS PROGRAM ACTUALLY TESTS.
014300 01  WS-FILE-STATUS-GROUP.
014400*        '00' NORMAL, '10' END OF FILE - GMREQIN NEVER RETURNS
014500*        ANY OTHER STATUS IN THIS SHOP'S LINE SEQUENTIAL SETUP.
014600     05  WS-GMREQ-STATUS          PIC X(02) VALUE '00'.
014700         88  WS-GMREQ-OK              VALUE '00'.
014800         88  WS-GMREQ-EOF             VALUE '10'.
014900     05  WS-TPPLYR-STATUS         PIC X(02) VALUE '00'.
015000         88  WS-TPPLYR-OK             VALUE '00'.
015100         88  WS-TPPLYR-EOF            VALUE '10'.
015200*        '35' MEANS GMWRKCHK DOES NOT EXIST YET - PERFECTLY
015300*        NORMAL ON THE FIRST GAME DAY EVER SCHEDULED FOR A
015400*        TOURNAMENT, SO IT IS NOT TREATED AS AN ERROR.
015500     05  WS-GMWRK-EX-STATUS       PIC X(02) VALUE '00'.
015600         88  WS-GMWRK-EX-OK           VALUE '00'.
015700         88  WS-GMWRK-EX-EOF          VALUE '10'.
015800         88  WS-GMWRK-EX-NOFILE       VALUE '35'.
015900     05  WS-GMWRK-STATUS          PIC X(02) VALUE '00'.
016000         88  WS-GMWRK-OK              VALUE '00'.
016100     05  WS-REJECT-STATUS         PIC X(02) VALUE '00'.
016200         88  WS-REJECT-OK             VALUE '00'.
016300
016400*    FOUR ONE-BYTE Y/N SWITCHES DRIVE THE READ LOOPS AND THE
016500*    OVERALL PASS/REJECT DECISION FOR THE WHOLE RUN.
016600 01  WS-SWITCHES.
016700*        DRIVES THE 3110-READ-ONE-PLAYER LOOP IN 3100.
016800     05  WS-EOF-SWITCH            PIC X(01) VALUE 'N'.
016900         88  WS-END-OF-TPPLYR         VALUE 'Y'.
017000*        DRIVES THE 1210-READ-GMWRK-EXIST LOOP IN 1200.
017100     05  WS-EX-EOF-SWITCH         PIC X(01) VALUE 'N'.
017200         88  WS-END-OF-GMWRK-EX       VALUE 'Y'.
017300*        THE ONE SWITCH 0000-MAIN CHECKS TO DECIDE BETWEEN THE
017400*        NORMAL PROCESSING PATH AND THE REJECTION PATH.
017500     05  WS-REJECT-SWITCH         PIC X(01) VALUE 'N'.
017600         88  WS-REQUEST-REJECTED      VALUE 'Y'.
017700*        SET BY 1210-READ-GMWRK-EXIST, TESTED BY ITS CALLER
017800*        1200-EDIT-DUPLICATE-DAY ONCE THE SCAN COMPLETES.
017900     05  WS-DUP-DAY-SWITCH        PIC X(01) VALUE 'N'.
018000         88  WS-DUP-DAY-FOUND         VALUE 'Y'.
018100
018200* WS-REJECT-REASON HOLDS THE "ACCESS DENIED" / EDIT-FAILURE TEXT
018300* WRITTEN TO REJECT-FILE WHEN THE WHOLE RUN IS ABORTED.
018400 01  WS-REJECT-REASON            PIC X(60) VALUE SPACES.
018500
018600* IN-MEMORY MASTER TABLE - THE ENTIRE TOURNAMENT-PLAYER ROSTER
018700* FILE IS HELD HERE FOR LOOKUP-BY-ID DURING SELECTION EDITING.
018800 01  WS-TPPLYR-TABLE.
018900     05  WS-TPPLYR-COUNT          PIC S9(04) COMP VALUE ZERO.
019000     05  WS-TPPLYR-ENTRY OCCURS 500 TIMES
019100                                  INDEXED BY WS-TPPLYR-IDX.
019200         10  WS-TPPLYR-ID             PIC 9(09).
019300         10  WS-TPPLYR-TOURN-ID       PIC 9(09).
019400         10  WS-TPPLYR-USER-ID        PIC 9(09).
019500         10  WS-TPPLYR-STATUS         PIC X(08).
019600         10  WS-TPPLYR-SCORE          PIC S9(08)V99.
019700         10  FILLER                   PIC X(01).
019800
019900* WS-SEL-TABLE HOLDS THE SELECTED PLAYERS ONCE LOOKED UP, THEN
020000* GETS RANK-SORTED IN PLACE (DESCENDING SCORE, ASCENDING USER ID).
020100 01  WS-SEL-TABLE.
020200     05  WS-SEL-COUNT             PIC S9(04) COMP VALUE ZERO.
020300     05  WS-SEL-ENTRY OCCURS 32 TIMES
020400                                  INDEXED BY WS-SEL-IDX.
020500         10  WS-SEL-TP-ID             PIC 9(09).
020600         10  WS-SEL-USER-ID           PIC 9(09).
020700         10  WS-SEL-SCORE             PIC S9(08)V99.
020800         10  FILLER                   PIC X(01).
020900
021000* WS-SIZE-TABLE HOLDS THE COMPUTED LIST OF GROUP SIZES (4S AND
021100* 5S) BEFORE AND AFTER THE RANDOM SHUFFLE OF SLOT ORDER.
021200 01  WS-SIZE-TABLE.
021300*        TOTAL NUMBER OF GROUPS THIS DAY WILL HAVE - COMPUTED
021400*        ONCE BY 5000-COMPUTE-GROUP-SIZES AND NEVER CHANGED
021500*        AFTER THAT.
021600     05  WS-GROUP-COUNT           PIC S9(02) COMP VALUE ZERO.
021700     05  WS-SIZE-ENTRY OCCURS 8 TIMES
021800                                  PIC 9(01)
021900                                  INDEXED BY WS-SIZE-IDX.
022000
022100* WS-COUNT-EDIT-TABLE - THE {6,7,11} INVALID-COUNT SET FROM THE
022200* BUSINESS RULES, PLUS A REDEFINITION FOR TABLE-DRIVEN SEARCH.
022300 01  WS-COUNT-EDIT-TABLE.
022400*        06, 07 AND 11 ARE THE ONLY COUNTS BETWEEN 4 AND 32 THAT
022500*        CANNOT BE SPLIT INTO WHOLE GROUPS OF 4 AND 5 PLAYERS.
022600     05  FILLER                   PIC 9(02) VALUE 06.
022700     05  FILLER                   PIC 9(02) VALUE 07.
022800     05  FILLER                   PIC 9(02) VALUE 11.
022900 01  WS-COUNT-EDIT-R REDEFINES WS-COUNT-EDIT-TABLE.
023000     05  WS-COUNT-EDIT-VALUE OCCURS 3 TIMES
023100                                  PIC 9(02)
023200                                  INDEXED BY WS-CE-IDX.
023300
023400*    GENERAL-PURPOSE SCRATCH FIELDS SHARED ACROSS SEVERAL
023500*    PARAGRAPHS - THE SORT, GROUP-SIZE AND GROUP-BUILD STEPS ALL
023600*    REUSE WS-SORT-I AND WS-SORT-J RATHER THAN DECLARING THEIR
023700*    OWN PRIVATE LOOP COUNTERS.
023800 01  WS-WORK-COUNTERS.
023900*        WS-N IS THE EDITED, WORKING COPY OF GQ-SELECT-COUNT.
024000     05  WS-N                     PIC S9(04) COMP VALUE ZERO.
024100*        NUMBER OF 5-PLAYER GROUPS FOR THIS DAY - 0, 1 OR 2,
024200*        NEVER MORE (SEE 5000-COMPUTE-GROUP-SIZES).
024300     05  WS-FIVES                 PIC S9(04) COMP VALUE ZERO.
024400*        NUMBER OF 4-PLAYER GROUPS FOR THIS DAY.
024500     05  WS-FOURS                 PIC S9(04) COMP VALUE ZERO.
024600     05  WS-REMAINDER             PIC S9(04) COMP VALUE ZERO.
024700     05  WS-SORT-I                PIC S9(04) COMP VALUE ZERO.
024800     05  WS-SORT-J                PIC S9(04) COMP VALUE ZERO.
024900*        THE THREE WS-SORT-HOLD- FIELDS ARE THE TEMPORARY SLOT
025000*        4200-SWAP-SEL-ENTRIES USES TO EXCHANGE TWO TABLE ROWS.
025100     05  WS-SORT-HOLD-ID          PIC 9(09).
025200     05  WS-SORT-HOLD-USER        PIC 9(09).
025300     05  WS-SORT-HOLD-SCORE       PIC S9(08)V99.
025400*        1..WS-GROUP-COUNT, ASSIGNED IN 7050-BUILD-ONE-GROUP.
025500     05  WS-GROUP-NBR             PIC S9(02) COMP VALUE ZERO.
025600*        WALKS THE RANKED WS-SEL-TABLE ACROSS ALL GROUPS BUILT.
025700     05  WS-CURSOR                PIC S9(04) COMP VALUE ZERO.
025800*        4 OR 5 - THE SIZE OF THE GROUP CURRENTLY BEING BUILT.
025900     05  WS-SLOT-SIZE             PIC S9(02) COMP VALUE ZERO.
026000*    WS-NEXT-GD-ID IS SCOPED TO THIS WORKING-SET FILE ONLY - THE
026100*    ONLINE SYSTEM ASSIGNS THE DURABLE GAME-DAY KEY WHEN IT LOADS
026200*    THE FILE THIS PROGRAM WRITES.  GRP-ID IS DERIVED FROM IT SO
026300*    GROUP-TO-DAY LINKAGE STAYS CONSISTENT WITHIN THE FILE.
026400     05  WS-NEXT-GD-ID            PIC 9(09) VALUE 1.
026500*        1..5 - WHICH MEMBER SLOT OF THE CURRENT GROUP IS BEING
026600*        CLEARED OR FILLED.
026700     05  WS-MEMBER-SUB            PIC S9(04) COMP VALUE ZERO.
026800     05  WS-OUT-OF-ORDER-SW       PIC X(01) VALUE 'N'.
026900         88  WS-PAIR-OUT-OF-ORDER     VALUE 'Y'.
027000
027100*    SET BY 1100-EDIT-AUTHORIZATION, TESTED ONLY THERE - KEPT AS
027200*    ITS OWN 01-LEVEL RATHER THAN FOLDED INTO WS-SWITCHES SINCE
027300*    IT IS SCOPED TO ONE PARAGRAPH'S LOGIC.
027400 01  WS-AUTH-SWITCH               PIC X(01) VALUE 'N'.
027500     88  WS-GQ-AUTHORIZED-SW          VALUE 'Y'.
027600*    SET BY 3200-LOOKUP-ONE-PLAYER'S SEARCH, SAME REASONING AS
027700*    WS-AUTH-SWITCH ABOVE.
027800 01  WS-FOUND-SWITCH               PIC X(01) VALUE 'N'.
027900     88  WS-TPPLYR-FOUND-SW           VALUE 'Y'.
028000
028100* WS-STAGED-GROUP-TABLE HOLDS THE GROUP RECORDS BUILT BY 7000
028200* UNTIL THE OUTPUT WORKING-SET FILE IS OPENED IN 8000.
028300 01  WS-STAGED-GROUP-TABLE.
028400     05  WS-STAGED-COUNT          PIC S9(02) COMP VALUE ZERO.
028500     05  WS-STAGED-ENTRY OCCURS 8 TIMES
028600                                  PIC X(71)
028700                                  INDEXED BY WS-STAGED-IDX.
028800
028900 PROCEDURE DIVISION.
029000*    TOP-LEVEL DRIVER FOR THE GROUP FORMATION RUN.  EACH STEP IS
029100*    GATED ON THE PRIOR STEP NOT HAVING SET WS-REJECT-SWITCH SO
029200*    THE FIRST FAILING EDIT WINS AND NO DOWNSTREAM PARAGRAPH
029300*    TOUCHES HALF-VALIDATED DATA.
029400 0000-MAIN.
029500*    0100 OPENS THE FILES AND STAGES THE ROSTER TABLE BEFORE ANY
029600*    EDIT RUNS, SINCE 3200-LOOKUP-ONE-PLAYER NEEDS THE WHOLE
029700*    ROSTER IN MEMORY TO VALIDATE THE SELECTION LIST.
029800     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
029900     PERFORM 1000-VALIDATE-REQUEST THRU 1000-EXIT.
030000     IF NOT WS-REQUEST-REJECTED
030100*        COUNT EDIT ONLY MAKES SENSE ONCE THE REQUEST ITSELF IS
030200*        KNOWN GOOD - NO SENSE COUNTING PLAYERS ON A REQUEST FOR
030300*        A DISABLED TOURNAMENT.
030400         PERFORM 2000-EDIT-PLAYER-COUNT THRU 2000-EXIT
030500     END-IF.
030600     IF NOT WS-REQUEST-REJECTED
030700         PERFORM 3000-LOAD-AND-EDIT-PLAYERS THRU 3000-EXIT
030800     END-IF.
030900     IF NOT WS-REQUEST-REJECTED
031000*        FROM HERE ON THE SELECTION IS KNOWN GOOD - RANK, SIZE,
031100*        SHUFFLE AND WRITE ARE THE "HAPPY PATH" STEPS THAT
031200*        ACTUALLY PRODUCE THE GAME DAY AND ITS GROUPS.
031300         PERFORM 4000-RANK-SORT-PLAYERS THRU 4000-EXIT
031400         PERFORM 5000-COMPUTE-GROUP-SIZES THRU 5000-EXIT
031500         PERFORM 6000-SHUFFLE-SIZE-LIST THRU 6000-EXIT
031600         PERFORM 7000-BUILD-GROUPS THRU 7000-EXIT
031700         PERFORM 8000-WRITE-GAME-DAY THRU 8000-EXIT
031800     ELSE
031900*        ANY EDIT FAILURE ANYWHERE ABOVE FALLS THROUGH TO HERE -
032000*        ONE REJECTION RECORD IS ALL THE ONLINE SYSTEM EXPECTS
032100*        BACK FROM A FAILED RUN.
032200         PERFORM 9000-WRITE-REJECTION THRU 9000-EXIT
032300     END-IF.
032400     PERFORM 0900-TERMINATE THRU 0900-EXIT.
032500     STOP RUN.
032600
032700*    OPENS THE THREE INPUT/OUTPUT FILES THIS RUN ALWAYS NEEDS AND
032800*    READS THE SINGLE CREATE-GAME-DAY REQUEST RECORD.  A MISSING
032900*    REQUEST RECORD IS TREATED AS AN IMMEDIATE REJECTION RATHER
033000*    THAN AN ABEND - THE JCL RUNS THIS PROGRAM UNCONDITIONALLY
033100*    AND AN EMPTY GMREQIN JUST MEANS NOTHING WAS SUBMITTED.
033200 0100-INITIALIZE.
033300     OPEN INPUT  GMREQ-FILE
033400     OPEN INPUT  TPPLYR-FILE
033500     OPEN OUTPUT REJECT-FILE
033600     READ GMREQ-FILE INTO GQ-RECORD
033700         AT END
033800             MOVE 'Y' TO WS-REJECT-SWITCH
033900             MOVE 'NO CREATE-GAME-DAY REQUEST PRESENT'
034000                 TO WS-REJECT-REASON
034100     END-READ.
034200*    THE FULL TOURNAMENT-PLAYER ROSTER IS LOADED HERE, BEFORE ANY
034300*    EDIT PARAGRAPH RUNS, SO 3200-LOOKUP-ONE-PLAYER CAN RESOLVE
034400*    EACH SELECTED ID BY AN IN-MEMORY SEARCH INSTEAD OF RE-
034500*    READING TPPLYRIN ONCE PER SELECTED PLAYER.
034600     PERFORM 3100-LOAD-PLAYER-TABLE THRU 3100-EXIT.
034700 0100-EXIT.
034800     EXIT.
034900
035000*    CHECK TOURNAMENT TYPE, TOURNAMENT ENABLED, CALLER AUTHORITY,
035100*    AND DUPLICATE-GAME-DAY BEFORE ANY OTHER EDIT IS ATTEMPTED.
035200*    THESE FOUR CHECKS GUARD THE REQUEST ITSELF, AS OPPOSED TO
035300*    THE PLAYER SELECTION, SO THEY RUN FIRST AND IN THE ORDER
035400*    LISTED - A DISABLED TOURNAMENT SHOULD NEVER GET AS FAR AS
035500*    AN AUTHORIZATION CHECK.
035600 1000-VALIDATE-REQUEST.
035700*    CHECK TOURNAMENT TYPE, TOURNAMENT ENABLED, CALLER AUTHORITY,
035800*    AND DUPLICATE-GAME-DAY BEFORE ANY OTHER EDIT IS ATTEMPTED.
035900     IF NOT GQ-TOURNAMENT-IS-LEAGUE
036000         MOVE 'Y' TO WS-REJECT-SWITCH
036100         MOVE 'GAME DAY ALLOWED ONLY FOR LEAGUE TOURNAMENTS'
036200             TO WS-REJECT-REASON
036300     END-IF.
036400     IF NOT WS-REQUEST-REJECTED
036500*    LG-360 ADDED THIS RUN-DISABLED CHECK SO A TOURNAMENT TAKEN
036600*    OFFLINE MID-SEASON CANNOT HAVE NEW GAME DAYS SCHEDULED
036700*    AGAINST IT EVEN IF THE CALLER IS OTHERWISE AUTHORIZED.
036800         IF NOT GQ-TOURNAMENT-IS-ENABLED
036900             MOVE 'Y' TO WS-REJECT-SWITCH
037000             MOVE 'TOURNAMENT IS NOT ENABLED'
037100                 TO WS-REJECT-REASON
037200         END-IF
037300     END-IF.
037400     IF NOT WS-REQUEST-REJECTED
037500         PERFORM 1100-EDIT-AUTHORIZATION THRU 1100-EXIT
037600     END-IF.
037700     IF NOT WS-REQUEST-REJECTED
037800*    LG-419 ADDED THE DUPLICATE-DAY CHECK BELOW AFTER A SUPPORT
037900*    TICKET SHOWED THE SAME TOURNAMENT/DATE PAIR SUBMITTED TWICE
038000*    IN ONE NIGHT'S BATCH WINDOW PRODUCED TWO STANDING GAME DAYS.
038100         PERFORM 1200-EDIT-DUPLICATE-DAY THRU 1200-EXIT
038200     END-IF.
038300 1000-EXIT.
038400     EXIT.
038500
038600*    A CALLER IS AUTHORIZED IF THEY HOLD THE SITE-WIDE ADMIN
038700*    ROLE, OR IF THEY HOLD THE TOURNY_ADMIN ROLE AND THEIR USER
038800*    ID APPEARS SOMEWHERE IN THE REQUEST'S OWN ADMIN LIST (THE
038900*    LIST GQ-ADMIN-USER-ID CARRIED UP FROM THE ONLINE SCREEN).
039000 1100-EDIT-AUTHORIZATION.
039100     SET WS-GQ-AUTHORIZED-SW TO FALSE.
039200     IF GQ-CALLER-IS-ADMIN
039300         SET WS-GQ-AUTHORIZED-SW TO TRUE
039400     ELSE
039500*            SEARCH THE UP-TO-10-ENTRY ADMIN LIST FOR A MATCH ON
039600*            THE CALLING USER'S ID - SAME TABLE-SEARCH IDIOM
039700*            LGDLIFEC USES AGAINST GL-ADMIN-USER-ID.
039800         IF GQ-CALLER-IS-TOURNY-ADMIN
039900             SET GQ-ADMIN-IDX TO 1
040000             SEARCH GQ-ADMIN-USER-ID VARYING GQ-ADMIN-IDX
040100                 AT END
040200                     CONTINUE
040300                 WHEN GQ-ADMIN-USER-ID (GQ-ADMIN-IDX)
040400                         = GQ-CALLER-USER-ID
040500                     SET WS-GQ-AUTHORIZED-SW TO TRUE
040600             END-SEARCH
040700         END-IF
040800     END-IF.
040900     IF NOT WS-GQ-AUTHORIZED-SW
041000         MOVE 'Y' TO WS-REJECT-SWITCH
041100         MOVE 'ACCESS DENIED'
041200             TO WS-REJECT-REASON
041300     END-IF.
041400 1100-EXIT.
041500     EXIT.
041600
041700*    GMWRKCHK IS THE STANDING GAME-DAY MASTER.  IF A DAY HEADER
041800*    FOR THIS TOURNAMENT/DATE ALREADY EXISTS, REJECT THE REQUEST.
041900*    THE FILE IS OPTIONAL ON A FIRST-EVER RUN FOR A TOURNAMENT -
042000*    FILE STATUS 35 (NO SUCH FILE) IS NOT TREATED AS AN ERROR,
042100*    IT JUST MEANS THERE IS NOTHING YET TO COLLIDE WITH.
042200 1200-EDIT-DUPLICATE-DAY.
042300*    GMWRKCHK IS THE STANDING GAME-DAY MASTER.  IF A DAY HEADER
042400*    FOR THIS TOURNAMENT/DATE ALREADY EXISTS, REJECT THE REQUEST.
042500     OPEN INPUT GMWRK-EXIST.
042600     IF WS-GMWRK-EX-NOFILE
042700         CONTINUE
042800     ELSE
042900*        SCAN EVERY RECORD ON THE STANDING FILE LOOKING FOR A
043000*        DAY HEADER (GDW-REC-IS-DAY) THAT MATCHES BOTH THE
043100*        TOURNAMENT ID AND THE GAME DATE ON THIS REQUEST.
043200         PERFORM 1210-READ-GMWRK-EXIST THRU 1210-EXIT
043300             UNTIL WS-END-OF-GMWRK-EX
043400         CLOSE GMWRK-EXIST
043500     END-IF.
043600     IF WS-DUP-DAY-FOUND
043700         MOVE 'Y' TO WS-REJECT-SWITCH
043800         MOVE 'GAME DAY ALREADY EXISTS FOR TOURNAMENT/DATE'
043900             TO WS-REJECT-REASON
044000     END-IF.
044100 1200-EXIT.
044200     EXIT.
044300
044400*    ONE RECORD OF THE STANDING FILE PER CALL.  THE FILE MIXES
044500*    DAY, GROUP AND MATCH RECORDS UNDER ONE 71-BYTE SHAPE, SO
044600*    NON-DAY RECORDS ARE SIMPLY SKIPPED HERE BY THE GDW-REC-IS-
044700*    DAY TEST - GROUPS AND MATCHES CANNOT COLLIDE ON THIS EDIT.
044800 1210-READ-GMWRK-EXIST.
044900     READ GMWRK-EXIST INTO GDW-RECORD
045000         AT END
045100             MOVE 'Y' TO WS-EX-EOF-SWITCH
045200         NOT AT END
045300             IF GDW-REC-IS-DAY
045400               AND GD-TOURNAMENT-ID = GQ-TOURNAMENT-ID
045500               AND GD-GAME-DATE     = GQ-GAME-DATE
045600                 MOVE 'Y' TO WS-DUP-DAY-SWITCH
045700             END-IF
045800     END-READ.
045900 1210-EXIT.
046000     EXIT.
046100
046200*    ISVALIDPLAYERCOUNT - N MUST BE 4..32 AND NOT IN {6,7,11}.
046300*    THOSE THREE COUNTS CANNOT BE SPLIT INTO WHOLE 4-AND-5-PLAYER
046400*    GROUPS UNDER THE HOUSE RULE (SEE 5000-COMPUTE-GROUP-SIZES),
046500*    SO THEY ARE REJECTED HERE BEFORE ANY LOOKUP WORK IS DONE.
046600 2000-EDIT-PLAYER-COUNT.
046700*    ISVALIDPLAYERCOUNT - N MUST BE 4..32 AND NOT IN {6,7,11}.
046800     MOVE GQ-SELECT-COUNT TO WS-N.
046900     IF WS-N < 4 OR WS-N > 32
047000         MOVE 'Y' TO WS-REJECT-SWITCH
047100         MOVE 'SELECTED PLAYER COUNT OUT OF RANGE 4-32'
047200             TO WS-REJECT-REASON
047300     ELSE
047400*        TABLE-DRIVEN SEARCH OF THE {6,7,11} INVALID-COUNT SET
047500*        RATHER THAN THREE SEPARATE IF STATEMENTS - LG-309 ADDED
047600*        THIS TABLE SO A FUTURE INVALID COUNT ONLY NEEDS A NEW
047700*        FILLER ENTRY IN WS-COUNT-EDIT-TABLE, NOT NEW CODE.
047800         SET WS-CE-IDX TO 1
047900         SEARCH WS-COUNT-EDIT-VALUE VARYING WS-CE-IDX
048000             AT END
048100                 CONTINUE
048200             WHEN WS-COUNT-EDIT-VALUE (WS-CE-IDX) = WS-N
048300                 MOVE 'Y' TO WS-REJECT-SWITCH
048400                 MOVE 'SELECTED PLAYER COUNT CANNOT BE GROUPED'
048500                     TO WS-REJECT-REASON
048600         END-SEARCH
048700     END-IF.
048800 2000-EXIT.
048900     EXIT.
049000
049100*    RESOLVES EACH GQ-SELECT-TP-ID AGAINST THE IN-MEMORY ROSTER
049200*    TABLE LOADED BY 0100-INITIALIZE, ONE ENTRY AT A TIME, AND
049300*    STOPS EARLY THE MOMENT ANY ONE LOOKUP REJECTS THE REQUEST -
049400*    THERE IS NO VALUE IN CONTINUING TO VALIDATE A SELECTION
049500*    THAT HAS ALREADY FAILED.
049600 3000-LOAD-AND-EDIT-PLAYERS.
049700*    RESET THE SELECTION TABLE COUNT TO ZERO BEFORE THE LOOKUP
049800*    LOOP BELOW BEGINS APPENDING TO IT.
049900     MOVE ZERO TO WS-SEL-COUNT.
050000     PERFORM 3200-LOOKUP-ONE-PLAYER THRU 3200-EXIT
050100         VARYING WS-SORT-I FROM 1 BY 1
050200         UNTIL WS-SORT-I > WS-N
050300         OR WS-REQUEST-REJECTED.
050400 3000-EXIT.
050500     EXIT.
050600
050700*    READS TPPLYRIN TO END OF FILE, BUILDING WS-TPPLYR-TABLE IN
050800*    ROSTER ORDER.  THE TABLE HOLDS UP TO 500 ENTRIES - COMFORTABLY
050900*    MORE THAN ANY ONE TOURNAMENT'S ENROLLMENT IS EXPECTED TO BE.
051000 3100-LOAD-PLAYER-TABLE.
051100*    RESET THE ROSTER TABLE COUNT BEFORE THE READ LOOP BELOW
051200*    STARTS FILLING IT FROM TPPLYRIN.
051300     MOVE ZERO TO WS-TPPLYR-COUNT.
051400     PERFORM 3110-READ-ONE-PLAYER THRU 3110-EXIT
051500         UNTIL WS-END-OF-TPPLYR.
051600 3100-EXIT.
051700     EXIT.
051800
051900*    ONE TPPLYRIN RECORD PER CALL, MOVED FIELD BY FIELD INTO THE
052000*    NEXT FREE SLOT OF WS-TPPLYR-TABLE.  KEEPING THE TABLE FIELDS
052100*    SEPARATE FROM TP-RECORD (RATHER THAN JUST HOLDING AN ARRAY
052200*    OF TP-RECORD ITSELF) LETS 3200 SEARCH ON WS-TPPLYR-ID
052300*    WITHOUT REDEFINING THE WHOLE 120-BYTE DCLGEN LAYOUT.
052400 3110-READ-ONE-PLAYER.
052500     READ TPPLYR-FILE INTO TP-RECORD
052600         AT END
052700             MOVE 'Y' TO WS-EOF-SWITCH
052800         NOT AT END
052900             ADD 1 TO WS-TPPLYR-COUNT
053000             SET WS-TPPLYR-IDX TO WS-TPPLYR-COUNT
053100             MOVE TP-ID          TO WS-TPPLYR-ID (WS-TPPLYR-IDX)
053200             MOVE TP-TOURNAMENT-ID
053300                                 TO WS-TPPLYR-TOURN-ID
053400                                              (WS-TPPLYR-IDX)
053500             MOVE TP-USER-ID     TO WS-TPPLYR-USER-ID
053600                                              (WS-TPPLYR-IDX)
053700             MOVE TP-STATUS      TO WS-TPPLYR-STATUS
053800                                              (WS-TPPLYR-IDX)
053900             MOVE TP-RANK-SCORE  TO WS-TPPLYR-SCORE
054000                                              (WS-TPPLYR-IDX)
054100     END-READ.
054200 3110-EXIT.
054300     EXIT.
054400
054500*    LOOKS UP GQ-SELECT-TP-ID (WS-SORT-I) IN THE ROSTER TABLE AND
054600*    RUNS THREE EDITS IN ORDER: FOUND AT ALL, BELONGS TO THIS
054700*    TOURNAMENT, AND NOT DISABLED.  ONLY A PLAYER CLEARING ALL
054800*    THREE IS COPIED INTO WS-SEL-TABLE FOR RANKING.
054900 3200-LOOKUP-ONE-PLAYER.
055000*    ASSUME NOT FOUND UNTIL THE SEARCH BELOW SAYS OTHERWISE.
055100     SET WS-TPPLYR-FOUND-SW TO FALSE.
055200     SET WS-TPPLYR-IDX TO 1
055300     SEARCH WS-TPPLYR-ENTRY VARYING WS-TPPLYR-IDX
055400         AT END
055500             CONTINUE
055600         WHEN WS-TPPLYR-ID (WS-TPPLYR-IDX)
055700                 = GQ-SELECT-TP-ID (WS-SORT-I)
055800             SET WS-TPPLYR-FOUND-SW TO TRUE
055900     END-SEARCH.
056000     IF NOT WS-TPPLYR-FOUND-SW
056100         MOVE 'Y' TO WS-REJECT-SWITCH
056200         MOVE 'SELECTED TOURNAMENT-PLAYER NOT FOUND'
056300             TO WS-REJECT-REASON
056400*        A TOURNAMENT-PLAYER ROW EXISTS FOR SOME TOURNAMENT, BUT
056500*        NOT NECESSARILY THIS ONE - THE SAME USER CAN BE ENROLLED
056600*        IN MORE THAN ONE TOURNAMENT WITH DIFFERENT TP-IDS.
056700     ELSE
056800         IF WS-TPPLYR-TOURN-ID (WS-TPPLYR-IDX)
056900                 NOT = GQ-TOURNAMENT-ID
057000             MOVE 'Y' TO WS-REJECT-SWITCH
057100             MOVE 'PLAYER BELONGS TO A DIFFERENT TOURNAMENT'
057200                 TO WS-REJECT-REASON
057300*                CLEARED ALL THREE EDITS - APPEND TO THE
057400*                SELECTION TABLE THAT 4000 WILL RANK-SORT.
057500         ELSE
057600             IF WS-TPPLYR-STATUS (WS-TPPLYR-IDX) = 'DISABLED'
057700                 MOVE 'Y' TO WS-REJECT-SWITCH
057800                 MOVE 'DISABLED PLAYER IN SELECTION'
057900                     TO WS-REJECT-REASON
058000             ELSE
058100                 ADD 1 TO WS-SEL-COUNT
058200                 SET WS-SEL-IDX TO WS-SEL-COUNT
058300                 MOVE WS-TPPLYR-ID (WS-TPPLYR-IDX)
058400                     TO WS-SEL-TP-ID (WS-SEL-IDX)
058500                 MOVE WS-TPPLYR-USER-ID (WS-TPPLYR-IDX)
058600                     TO WS-SEL-USER-ID (WS-SEL-IDX)
058700                 MOVE WS-TPPLYR-SCORE (WS-TPPLYR-IDX)
058800                     TO WS-SEL-SCORE (WS-SEL-IDX)
058900             END-IF
059000         END-IF
059100     END-IF.
059200 3200-EXIT.
059300     EXIT.
059400
059500*    CLASSIC BUBBLE SORT OF WS-SEL-TABLE - DESCENDING SCORE,
059600*    TIES BROKEN ASCENDING BY LINKED USER ID.  STABLE FOR THE
059700*    SIZE OF TABLE THIS PROGRAM EVER SEES (32 ENTRIES MAX).
059800*    A FASTER SORT WAS NEVER WORTH THE CODE - EVEN A FULL 32-
059900*    ENTRY BUBBLE SORT IS WELL UNDER A MILLISECOND OF CPU.
060000 4000-RANK-SORT-PLAYERS.
060100*    CLASSIC BUBBLE SORT OF WS-SEL-TABLE - DESCENDING SCORE,
060200*    TIES BROKEN ASCENDING BY LINKED USER ID.  STABLE FOR THE
060300*    SIZE OF TABLE THIS PROGRAM EVER SEES (32 ENTRIES MAX).
060400     PERFORM 4050-RUN-ONE-PASS THRU 4050-EXIT
060500         VARYING WS-SORT-I FROM 1 BY 1
060600         UNTIL WS-SORT-I > WS-SEL-COUNT - 1.
060700 4000-EXIT.
060800     EXIT.
060900
061000*    ONE OUTER BUBBLE-SORT PASS - COMPARES EVERY ADJACENT PAIR
061100*    NOT YET SETTLED BY AN EARLIER PASS.
061200 4050-RUN-ONE-PASS.
061300     PERFORM 4060-COMPARE-AND-SWAP THRU 4060-EXIT
061400         VARYING WS-SORT-J FROM 1 BY 1
061500         UNTIL WS-SORT-J > WS-SEL-COUNT - WS-SORT-I.
061600 4050-EXIT.
061700     EXIT.
061800
061900*    TESTS ONE ADJACENT PAIR AND SWAPS IT IF OUT OF ORDER - THE
062000*    TWO HALVES OF A BUBBLE-SORT COMPARE/EXCHANGE ARE KEPT IN
062100*    SEPARATE PARAGRAPHS SO EACH ONE STAYS SHORT AND TESTABLE.
062200 4060-COMPARE-AND-SWAP.
062300     PERFORM 4100-TEST-PAIR-ORDER THRU 4100-EXIT.
062400     IF WS-PAIR-OUT-OF-ORDER
062500         PERFORM 4200-SWAP-SEL-ENTRIES THRU 4200-EXIT
062600     END-IF.
062700 4060-EXIT.
062800     EXIT.
062900
063000*    DESCENDING SCORE, TIES BROKEN ASCENDING BY USER ID.  THE
063100*    USER-ID TIEBREAK EXISTS SO A DEAD-EVEN RATING TIE ALWAYS
063200*    SORTS THE SAME WAY RUN AFTER RUN - WITHOUT IT TWO PLAYERS
063300*    TIED AT THE SAME SCORE COULD SWAP RELATIVE ORDER FROM ONE
063400*    GAME DAY TO THE NEXT FOR NO VISIBLE REASON.
063500 4100-TEST-PAIR-ORDER.
063600*    DESCENDING SCORE, TIES BROKEN ASCENDING BY USER ID.
063700     MOVE 'N' TO WS-OUT-OF-ORDER-SW.
063800     IF WS-SEL-SCORE (WS-SORT-J) < WS-SEL-SCORE (WS-SORT-J + 1)
063900         MOVE 'Y' TO WS-OUT-OF-ORDER-SW
064000     ELSE
064100         IF WS-SEL-SCORE (WS-SORT-J) = WS-SEL-SCORE (WS-SORT-J + 1)
064200           AND WS-SEL-USER-ID (WS-SORT-J)
064300                 > WS-SEL-USER-ID (WS-SORT-J + 1)
064400             MOVE 'Y' TO WS-OUT-OF-ORDER-SW
064500         END-IF
064600     END-IF.
064700 4100-EXIT.
064800     EXIT.
064900
065000*    THREE-FIELD EXCHANGE OF TWO ADJACENT WS-SEL-TABLE ENTRIES
065100*    VIA THE WS-SORT-HOLD- WORK FIELDS - ID, USER ID AND SCORE
065200*    ALL MOVE TOGETHER SO THE ROW STAYS INTACT ACROSS THE SWAP.
065300 4200-SWAP-SEL-ENTRIES.
065400*    STASH THE J-TH ROW ASIDE FIRST SO IT IS NOT LOST WHEN THE
065500*    J+1 ROW IS COPIED DOWN OVER IT IN THE NEXT THREE MOVES.
065600     MOVE WS-SEL-TP-ID   (WS-SORT-J)     TO WS-SORT-HOLD-ID.
065700     MOVE WS-SEL-USER-ID (WS-SORT-J)     TO WS-SORT-HOLD-USER.
065800     MOVE WS-SEL-SCORE   (WS-SORT-J)     TO WS-SORT-HOLD-SCORE.
065900     MOVE WS-SEL-TP-ID   (WS-SORT-J + 1) TO WS-SEL-TP-ID (WS-SORT-J).
066000     MOVE WS-SEL-USER-ID (WS-SORT-J + 1)
066100         TO WS-SEL-USER-ID (WS-SORT-J).
066200     MOVE WS-SEL-SCORE   (WS-SORT-J + 1) TO WS-SEL-SCORE (WS-SORT-J).
066300*    AND FINALLY THE STASHED J-TH ROW LANDS IN THE J+1 SLOT,
066400*    COMPLETING THE EXCHANGE.
066500     MOVE WS-SORT-HOLD-ID     TO WS-SEL-TP-ID   (WS-SORT-J + 1).
066600     MOVE WS-SORT-HOLD-USER   TO WS-SEL-USER-ID (WS-SORT-J + 1).
066700     MOVE WS-SORT-HOLD-SCORE  TO WS-SEL-SCORE   (WS-SORT-J + 1).
066800 4200-EXIT.
066900     EXIT.
067000
067100*    R = N MOD 4.  R=0 FOURS ONLY.  R=2 FIVES=2.  R=3 FIVES=1.
067200*    R=1 FIVES=1 (VALID FOR N=5 AND EVERY N>=5 WITH R=1).
067300*    THE EVALUATE BELOW ENCODES THE HOUSE RULE THAT EVERY GAME
067400*    DAY IS SPLIT INTO GROUPS OF EXACTLY 4 OR EXACTLY 5 PLAYERS,
067500*    NEVER ANY OTHER SIZE - 2000-EDIT-PLAYER-COUNT ALREADY
067600*    GUARANTEED N IS NOT ONE OF THE THREE COUNTS THIS SPLIT
067700*    CANNOT SOLVE, SO EVERY REMAINDER CASE HERE HAS AN ANSWER.
067800 5000-COMPUTE-GROUP-SIZES.
067900*    R = N MOD 4.  R=0 FOURS ONLY.  R=2 FIVES=2.  R=3 FIVES=1.
068000*    R=1 FIVES=1 (VALID FOR N=5 AND EVERY N>=5 WITH R=1).
068100*    WS-SORT-I IS REUSED HERE PURELY AS A THROWAWAY QUOTIENT -
068200*    THE REAL ANSWER THIS PARAGRAPH CARES ABOUT IS THE
068300*    REMAINDER, WHICH DRIVES THE EVALUATE BELOW.
068400     DIVIDE WS-N BY 4 GIVING WS-SORT-I REMAINDER WS-REMAINDER.
068500     EVALUATE WS-REMAINDER
068600         WHEN 0
068700             MOVE ZERO TO WS-FIVES
068800         WHEN 2
068900             MOVE 2    TO WS-FIVES
069000         WHEN 3
069100             MOVE 1    TO WS-FIVES
069200         WHEN 1
069300             MOVE 1    TO WS-FIVES
069400     END-EVALUATE.
069500*    ONE FIVE-PLAYER GROUP ABSORBS 5 OF THE N PLAYERS, LEAVING A
069600*    MULTIPLE OF 4 FOR THE REMAINING GROUPS TO SPLIT EVENLY.
069700     COMPUTE WS-FOURS = (WS-N - (5 * WS-FIVES)) / 4.
069800     COMPUTE WS-GROUP-COUNT = WS-FOURS + WS-FIVES.
069900     MOVE ZERO TO WS-SORT-I.
070000*    THE SIZE LIST IS BUILT FOURS-FIRST, FIVES-LAST - IT GETS
070100*    SHUFFLED BY 6000 BEFORE GROUPS ARE ACTUALLY BUILT, SO THE
070200*    INITIAL ORDER HERE DOES NOT MATTER TO THE PLAYERS, ONLY
070300*    ITS COUNTS DO.
070400     PERFORM 5100-EMIT-ONE-FOUR THRU 5100-EXIT
070500         VARYING WS-SORT-J FROM 1 BY 1
070600         UNTIL WS-SORT-J > WS-FOURS.
070700     PERFORM 5200-EMIT-ONE-FIVE THRU 5200-EXIT
070800         VARYING WS-SORT-J FROM 1 BY 1
070900         UNTIL WS-SORT-J > WS-FIVES.
071000 5000-EXIT.
071100     EXIT.
071200
071300*    APPENDS ONE 4-ENTRY TO WS-SIZE-TABLE.
071400 5100-EMIT-ONE-FOUR.
071500     ADD 1 TO WS-SORT-I.
071600     SET WS-SIZE-IDX TO WS-SORT-I.
071700     MOVE 4 TO WS-SIZE-ENTRY (WS-SIZE-IDX).
071800 5100-EXIT.
071900     EXIT.
072000
072100*    APPENDS ONE 5-ENTRY TO WS-SIZE-TABLE, CONTINUING THE SAME
072200*    WS-SORT-I CURSOR 5100 LEFT OFF AT.
072300 5200-EMIT-ONE-FIVE.
072400     ADD 1 TO WS-SORT-I.
072500     SET WS-SIZE-IDX TO WS-SORT-I.
072600     MOVE 5 TO WS-SIZE-ENTRY (WS-SIZE-IDX).
072700 5200-EXIT.
072800     EXIT.
072900
073000*    FISHER-YATES SHUFFLE OF THE SIZE LIST USING AN IN-HOUSE
073100*    LINEAR-CONGRUENTIAL GENERATOR (NO INTRINSIC FUNCTIONS).
073200*    LG-372 ADDED THIS STEP SO THE 4-PLAYER AND 5-PLAYER GROUPS
073300*    ARE NOT ALWAYS ASSIGNED THE SAME GROUP NUMBERS RUN AFTER
073400*    RUN - BEFORE THIS CHANGE GROUP 1 WAS ALWAYS A FOUR AND THE
073500*    LAST GROUP WAS ALWAYS A FIVE WHENEVER ONE FIVE WAS NEEDED.
073600 6000-SHUFFLE-SIZE-LIST.
073700*    FISHER-YATES SHUFFLE OF THE SIZE LIST USING AN IN-HOUSE
073800*    LINEAR-CONGRUENTIAL GENERATOR (NO INTRINSIC FUNCTIONS).
073900     PERFORM 6050-SHUFFLE-ONE-STEP THRU 6050-EXIT
074000         VARYING WS-SORT-I FROM WS-GROUP-COUNT BY -1
074100         UNTIL WS-SORT-I < 2.
074200 6000-EXIT.
074300     EXIT.
074400
074500*    ONE STEP OF THE STANDARD FISHER-YATES ALGORITHM: DRAW A
074600*    RANDOM INDEX IN THE RANGE 1..WS-SORT-I AND SWAP IT WITH THE
074700*    ENTRY CURRENTLY AT WS-SORT-I, SHRINKING THE "STILL TO BE
074800*    SHUFFLED" RANGE BY ONE EACH TIME THIS PARAGRAPH RUNS.
074900 6050-SHUFFLE-ONE-STEP.
075000     PERFORM 6100-NEXT-RANDOM THRU 6100-EXIT.
075100     DIVIDE WS-RANDOM-REMAINDER BY WS-SORT-I
075200         GIVING WS-RANDOM-QUOTIENT
075300         REMAINDER WS-SORT-J.
075400     ADD 1 TO WS-SORT-J.
075500*    NO SWAP IS NEEDED (AND NONE IS PERFORMED) WHEN THE DRAWN
075600*    INDEX HAPPENS TO EQUAL THE CURRENT POSITION.
075700     IF WS-SORT-J NOT = WS-SORT-I
075800         SET WS-SIZE-IDX TO WS-SORT-I
075900         MOVE WS-SIZE-ENTRY (WS-SIZE-IDX) TO WS-SIZE-SWAP-HOLDER
076000         SET WS-SIZE-IDX TO WS-SORT-J
076100         MOVE WS-SIZE-ENTRY (WS-SIZE-IDX) TO
076200             WS-SIZE-ENTRY (WS-SORT-I)
076300         MOVE WS-SIZE-SWAP-HOLDER TO WS-SIZE-ENTRY (WS-SORT-J)
076400     END-IF.
076500 6050-EXIT.
076600     EXIT.
076700
076800 6100-NEXT-RANDOM.
076900*    IN-HOUSE LINEAR-CONGRUENTIAL GENERATOR FOR THE SIZE-LIST
077000*    SHUFFLE IN 6050-SHUFFLE-ONE-STEP.  THE ORIGINAL DRAFT OF
077100*    THIS PARAGRAPH TRIED TO COPY THE CLASSIC GLIBC RAND()
077200*    CONSTANTS (MULTIPLIER 1103515245, MODULUS 2147483647), BUT
077300*    THAT MODULUS ITSELF NEEDS 10 DIGITS AND WOULD NOT FIT THE
077400*    9-DIGIT COMP FIELDS THIS SHOP USES FOR ORDINARY COUNTERS -
077500*    THE MULTIPLY WOULD HAVE OVERFLOWED WS-RANDOM-WORK LONG
077600*    BEFORE THE DIVIDE EVER RAN.  LG-427 REPLACED IT WITH A
077700*    SMALLER MULTIPLICATIVE GENERATOR THAT FITS THE DECLARED
077800*    PICTURES WITH ROOM TO SPARE:
077900*        WS-RANDOM-SEED = (WS-RANDOM-SEED * 48271 + 12345)
078000*                          MOD 999999937
078100*    THE PRODUCT IS FORMED IN WS-RANDOM-WORK, WHICH IS DECLARED
078200*    S9(18) COMP SO THE INTERMEDIATE VALUE NEVER OVERFLOWS EVEN
078300*    WHEN THE SEED IS AT ITS LARGEST (JUST UNDER THE MODULUS).
078400*    BECAUSE SEED, MULTIPLIER AND INCREMENT ARE ALL POSITIVE THE
078500*    REMAINDER CAN NEVER GO NEGATIVE, SO NO SIGN-CORRECTION STEP
078600*    IS NEEDED HERE THE WAY ONE WOULD BE IF THE SEED COULD EVER
078700*    BE NEGATIVE.
078800     COMPUTE WS-RANDOM-WORK =
078900         (WS-RANDOM-SEED * 48271 + 12345) .
079000     DIVIDE WS-RANDOM-WORK BY 999999937
079100         GIVING WS-RANDOM-QUOTIENT
079200         REMAINDER WS-RANDOM-REMAINDER.
079300     MOVE WS-RANDOM-REMAINDER TO WS-RANDOM-SEED.
079400 6100-EXIT.
079500     EXIT.
079600
079700*    WALK THE RANKED PLAYER LIST, CONSUMING SIZE-ORDERED CHUNKS
079800*    INTO SUCCESSIVE GROUP NUMBERS 1..WS-GROUP-COUNT, STAGING
079900*    EACH GROUP RECORD FOR 8100 TO WRITE ONCE THE FILE IS OPEN.
080000*    STAGING RATHER THAN WRITING DIRECTLY AVOIDS OPENING GMWRKOUT
080100*    UNTIL WE KNOW THE WHOLE GROUP SET BUILT CLEANLY.
080200 7000-BUILD-GROUPS.
080300*    WALK THE RANKED PLAYER LIST, CONSUMING SIZE-ORDERED CHUNKS
080400*    INTO SUCCESSIVE GROUP NUMBERS 1..WS-GROUP-COUNT, STAGING
080500*    EACH GROUP RECORD FOR 8100 TO WRITE ONCE THE FILE IS OPEN.
080600*    RESET THE THREE GROUP-BUILD WORK FIELDS BEFORE 7050 STARTS
080700*    CONSUMING THE RANKED PLAYER LIST INTO GROUPS.
080800     MOVE ZERO TO WS-CURSOR.
080900     MOVE ZERO TO WS-GROUP-NBR.
081000     MOVE ZERO TO WS-STAGED-COUNT.
081100     PERFORM 7050-BUILD-ONE-GROUP THRU 7050-EXIT
081200         VARYING WS-SORT-I FROM 1 BY 1
081300         UNTIL WS-SORT-I > WS-GROUP-COUNT.
081400 7000-EXIT.
081500     EXIT.
081600
081700*    GRP-ID IS SYNTHESIZED FROM THE WORKING-SET GAME-DAY ID AND
081800*    THE GROUP NUMBER SO EACH GROUP RECORD HAS A UNIQUE KEY
081900*    WITHIN THIS FILE - THE ONLINE SYSTEM ASSIGNS THE DURABLE
082000*    IDS WHEN IT LOADS THE WORKING SET, SO THIS KEY ONLY NEEDS
082100*    TO BE UNIQUE FOR THE LIFE OF GMWRKOUT.
082200 7050-BUILD-ONE-GROUP.
082300*    GROUP NUMBERS RUN 1..WS-GROUP-COUNT IN THE SHUFFLED SIZE-
082400*    LIST ORDER, NOT IN RANK ORDER OF THE PLAYERS THEY CONTAIN.
082500     ADD 1 TO WS-GROUP-NBR.
082600     SET WS-SIZE-IDX TO WS-SORT-I.
082700     MOVE WS-SIZE-ENTRY (WS-SIZE-IDX) TO WS-SLOT-SIZE.
082800*        CLEAR THE SHARED WORKING-SET BUFFER BEFORE BUILDING A
082900*        GROUP RECORD IN IT - GDW-RECORD IS REUSED FOR EVERY
083000*        SHAPE (DAY, GROUP, MATCH) THIS PROGRAM TOUCHES.
083100     MOVE SPACES TO GDW-RECORD.
083200     SET GDW-REC-IS-GROUP TO TRUE.
083300*        UP TO 99 GROUPS PER GAME DAY FIT UNDER THIS SCHEME -
083400*        COMFORTABLY MORE THAN THE 8-GROUP TABLE SIZE ALLOWS.
083500     COMPUTE GRP-ID = (WS-NEXT-GD-ID * 100) + WS-GROUP-NBR.
083600     MOVE WS-NEXT-GD-ID TO GRP-GAME-DAY-ID.
083700     MOVE WS-GROUP-NBR TO GRP-NUMBER.
083800     MOVE WS-SLOT-SIZE TO GRP-PLAYER-COUNT.
083900*    ALL FIVE MEMBER SLOTS ARE CLEARED FIRST, THEN ONLY THE
084000*    SLOT-SIZE SLOTS THIS GROUP ACTUALLY USES ARE FILLED - A
084100*    FOUR-PLAYER GROUP LEAVES ITS FIFTH SLOT ZERO, WHICH THE
084200*    DOWNSTREAM RATING ENGINE READS AS "NO FIFTH PLAYER".
084300     PERFORM 7060-CLEAR-ONE-MEMBER THRU 7060-EXIT
084400         VARYING WS-MEMBER-SUB FROM 1 BY 1
084500         UNTIL WS-MEMBER-SUB > 5.
084600     PERFORM 7070-FILL-ONE-MEMBER THRU 7070-EXIT
084700         VARYING WS-MEMBER-SUB FROM 1 BY 1
084800         UNTIL WS-MEMBER-SUB > WS-SLOT-SIZE.
084900     ADD 1 TO WS-STAGED-COUNT.
085000     SET WS-STAGED-IDX TO WS-STAGED-COUNT.
085100     MOVE GDW-RECORD TO WS-STAGED-ENTRY (WS-STAGED-IDX).
085200 7050-EXIT.
085300     EXIT.
085400
085500*    ZEROES ONE MEMBER SLOT - CALLED FIVE TIMES PER GROUP SO NO
085600*    SLOT EVER CARRIES A STALE ID FROM THE PRIOR GROUP BUILT.
085700 7060-CLEAR-ONE-MEMBER.
085800*    ZERO IS THE "EMPTY SLOT" SENTINEL THE RATING ENGINE LOOKS
085900*    FOR WHEN IT READS A GROUP RECORD BACK.
086000     MOVE ZERO TO GRP-PLAYER-TP-ID (WS-MEMBER-SUB).
086100 7060-EXIT.
086200     EXIT.
086300
086400*    WS-CURSOR ADVANCES ACROSS THE WHOLE RANKED PLAYER LIST,
086500*    NOT JUST WITHIN ONE GROUP - EACH CALL CONSUMES THE NEXT
086600*    UNASSIGNED RANKED PLAYER INTO THE CURRENT GROUP'S NEXT SLOT.
086700 7070-FILL-ONE-MEMBER.
086800*    CURSOR IS INITIALIZED ONCE IN 7000 AND ADVANCES MONOTONICALLY
086900*    ACROSS ALL GROUPS BUILT BY THIS RUN.
087000     ADD 1 TO WS-CURSOR.
087100*    RE-POINT THE SELECTION-TABLE INDEX AT THE CURSOR'S CURRENT
087200*    POSITION BEFORE PULLING THE NEXT PLAYER OFF THE RANKED LIST.
087300     SET WS-SEL-IDX TO WS-CURSOR.
087400     MOVE WS-SEL-TP-ID (WS-SEL-IDX)
087500         TO GRP-PLAYER-TP-ID (WS-MEMBER-SUB).
087600 7070-EXIT.
087700     EXIT.
087800
087900*    OPENS THE WORKING-SET OUTPUT FILE, WRITES THE ONE DAY-HEADER
088000*    RECORD IN PENDING STATUS, THEN WRITES EVERY STAGED GROUP
088100*    RECORD BEHIND IT.  THE DAY HEADER IS WRITTEN FIRST SO A
088200*    DOWNSTREAM READER SCANNING THE FILE SEQUENTIALLY ALWAYS
088300*    SEES THE DAY BEFORE ANY OF ITS GROUPS.
088400 8000-WRITE-GAME-DAY.
088500*    OPENED FOR OUTPUT HERE, AFTER 1200-EDIT-DUPLICATE-DAY ALREADY
088600*    CLOSED ITS OWN INPUT VIEW OF THE SAME PHYSICAL FILE.
088700     OPEN OUTPUT GMWRK-FILE.
088800     MOVE SPACES TO GDW-RECORD.
088900     SET GDW-REC-IS-DAY TO TRUE.
089000*    THE THREE KEY FIELDS THAT IDENTIFY THIS DAY TO EVERY
089100*    DOWNSTREAM PROGRAM THAT WILL EVENTUALLY READ IT BACK.
089200     MOVE WS-NEXT-GD-ID     TO GD-ID.
089300     MOVE GQ-TOURNAMENT-ID  TO GD-TOURNAMENT-ID.
089400     MOVE GQ-GAME-DATE      TO GD-GAME-DATE.
089500*    EVERY NEW GAME DAY IS BORN PENDING - LGDLIFEC IS THE ONLY
089600*    PROGRAM ALLOWED TO ADVANCE OR CANCEL IT FROM THERE.
089700     SET GD-STATUS-PENDING  TO TRUE.
089800     WRITE GDW-FILE-RECORD FROM GDW-RECORD.
089900*    THE DAY HEADER IS ALREADY ON THE FILE AT THIS POINT - NOW
090000*    APPEND EVERY GROUP THAT WAS STAGED DURING 7000-BUILD-GROUPS.
090100     PERFORM 8100-WRITE-STAGED-GROUPS THRU 8100-EXIT.
090200*    NOTHING FURTHER IS WRITTEN TO THIS WORKING SET BY THIS RUN -
090300*    THE ONLINE SYSTEM PICKS IT UP FROM HERE.
090400     CLOSE GMWRK-FILE.
090500 8000-EXIT.
090600     EXIT.
090700
090800*    FLUSHES THE STAGING TABLE BUILT BY 7000 OUT TO GMWRKOUT, ONE
090900*    RECORD PER STAGED GROUP, IN THE SAME ORDER THEY WERE BUILT.
091000 8100-WRITE-STAGED-GROUPS.
091100     PERFORM 8110-WRITE-ONE-STAGED THRU 8110-EXIT
091200         VARYING WS-SORT-I FROM 1 BY 1
091300         UNTIL WS-SORT-I > WS-STAGED-COUNT.
091400 8100-EXIT.
091500     EXIT.
091600
091700*    WRITES ONE STAGED GROUP RECORD AS-IS - IT WAS ALREADY BUILT
091800*    TO THE FULL 71-BYTE WORKING-SET SHAPE BY 7050.
091900 8110-WRITE-ONE-STAGED.
092000*    RE-USES WS-SORT-I AS THE STAGING-TABLE SUBSCRIPT SINCE 8100
092100*    IS ALREADY VARYING IT ACROSS THE STAGED-GROUP COUNT.
092200     SET WS-STAGED-IDX TO WS-SORT-I.
092300     WRITE GDW-FILE-RECORD FROM WS-STAGED-ENTRY (WS-STAGED-IDX).
092400 8110-EXIT.
092500     EXIT.
092600
092700*    THE ONLY OUTPUT A FAILED RUN PRODUCES - ONE 80-BYTE LINE
092800*    CARRYING WHICHEVER REJECTION MESSAGE WAS SET BY THE EDIT
092900*    THAT FIRST FAILED.  THE ONLINE SYSTEM DISPLAYS THIS TEXT
093000*    BACK TO THE ADMIN WHO SUBMITTED THE REQUEST.
093100 9000-WRITE-REJECTION.
093200*    JUST THE ONE LINE - THIS PROGRAM NEVER ACCUMULATES MULTIPLE
093300*    REJECTION REASONS, IT STOPS AT THE FIRST ONE IT HITS.
093400     WRITE REJ-FILE-RECORD FROM WS-REJECT-REASON.
093500 9000-EXIT.
093600     EXIT.
093700
093800*    CLOSES EVERY FILE THIS RUN OPENED, REGARDLESS OF WHICH PATH
093900*    THROUGH 0000-MAIN WAS TAKEN - GMWRK-EXIST AND GMWRK-FILE ARE
094000*    ALREADY CLOSED BY THE PARAGRAPHS THAT OPENED THEM, SO ONLY
094100*    THE THREE FILES OPENED IN 0100-INITIALIZE REMAIN HERE.
094200 0900-TERMINATE.
094300*    GMWRK-EXIST AND GMWRK-FILE ARE NOT LISTED HERE BECAUSE
094400*    1200 AND 8000 ALREADY CLOSED THEM WHEN THEY FINISHED WITH
094500*    THEM.
094600     CLOSE GMREQ-FILE
094700           TPPLYR-FILE
094800           REJECT-FILE.
094900 0900-EXIT.
095000     EXIT.
