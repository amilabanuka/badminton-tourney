000100******************************************************************
000200*                     LEAGUE GAME DAY                            *
000300*    PROGRAM : LGDLIFEC                                          *
000400*    DESCRIPCION: GAME-DAY LIFECYCLE ENGINE - START / DISCARD /  *
000500*                 CANCEL A GAME DAY AGAINST THE WORKING SET      *
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800*    LGDLIFEC = LEAGUE GAME DAY - LIFE CYCLE - HANDLES THE THREE
000900*    OPERATIONS THAT MOVE A GAME DAY THROUGH ITS STATES ONCE
001000*    LGDGRPFM HAS FIRST CREATED IT PENDING.
001100 PROGRAM-ID.     LGDLIFEC.
001200 AUTHOR.         D. W. KRAUSE.
001300 INSTALLATION.   PARKS AND RECREATION DATA PROCESSING CENTER.
001400 DATE-WRITTEN.   09-30-1992.
001500 DATE-COMPILED.
001600 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001700******************************************************************
001800* CHANGE LOG                                                     *
001900******************************************************************
002000* 09-30-1992  DWK  LG-322  ORIGINAL PROGRAM.  HANDLES THE START   *
002100*                          OPERATION - PENDING TO ONGOING.        *
002200* 04-02-1994  DWK  LG-344  ADDED DISCARD AND CANCEL AS A CASCADE  *
002300*                          DELETE OF THE DAY/GROUP/MATCH ROWS.    *
002400* 01-09-1996  RGH  LG-360  ADDED TOURNY_ADMIN AUTHORIZATION CHECK *
002500*                          AGAINST THE TOURNAMENT ADMIN LIST.     *
002600* 12-14-1998  PJT  LG-Y2K-011  Y2K REVIEW - GD-GAME-DATE IS       *
002700*                          CCYYMMDD - NO WINDOWING - NO CHANGE.   *
002800* 06-11-2003  MSF  LG-420  CORRECTED THE STATUS-PRECONDITION      *
002900*                          EDIT - CANCEL WAS WRONGLY REJECTING A  *
003000*                          PENDING DAY.  CANCEL NOW ACCEPTS        *
003100*                          EITHER PENDING OR ONGOING.              *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500*    SAME 370 PARTITION AS LGDGRPFM AND LGDFINSH.
003600 SOURCE-COMPUTER.    IBM-370.
003700 OBJECT-COMPUTER.    IBM-370.
003800*    C01 RESERVED FOR REPORT-STYLE PROGRAMS IN THIS SUBSYSTEM -
003900*    NOT ACTUALLY USED BY THIS PROGRAM'S FLAT REJECTION OUTPUT.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300*    FOUR FILES: THE INCOMING LIFECYCLE REQUEST, THE STANDING
004400*    WORKING SET READ ON THE FIRST PASS, THE REWRITTEN WORKING
004500*    SET WRITTEN ON THE SECOND PASS, AND THE REJECTION LISTING.
004600 FILE-CONTROL.
004700     SELECT GMLFC-FILE   ASSIGN TO GMLFCIN
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-GMLFC-STATUS.
005000*    THE COPY-OR-DROP PASS IN 3000 READS THE WHOLE STANDING
005100*    WORKING SET UNDER GMWRKIN AND WRITES A NEW ONE UNDER
005200*    GMWRKOUT - THE JCL THEN RENAMES GMWRKOUT OVER GMWRKIN FOR
005300*    THE NEXT RUN.
005400     SELECT GMWRK-IN     ASSIGN TO GMWRKIN
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-GMWRK-IN-STATUS.
005700     SELECT GMWRK-OUT    ASSIGN TO GMWRKOUT
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-GMWRK-OUT-STATUS.
006000     SELECT REJECT-FILE  ASSIGN TO GMREJECT
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-REJECT-STATUS.
006300
006400*    RECORD WIDTHS MATCH THE LGD1.LEAGUE.DCA COPYBOOKS BROUGHT
006500*    IN BELOW - 130 BYTES FOR THE LIFECYCLE REQUEST, 71 FOR EACH
006600*    WORKING-SET LINE.
006700 DATA DIVISION.
006800 FILE SECTION.
006900*    ONE LIFECYCLE REQUEST RECORD PER RUN - SEE LGDGMLFC.
007000 FD  GMLFC-FILE
007100     LABEL RECORDS ARE STANDARD.
007200 01  GL-FILE-RECORD               PIC X(130).
007300
007400*    READ-ONLY VIEW OF THE STANDING WORKING SET FOR BOTH THE
007500*    2000 LOCATE PASS AND THE 3000 COPY-OR-DROP PASS.
007600 FD  GMWRK-IN
007700     LABEL RECORDS ARE STANDARD.
007800 01  GDW-IN-RECORD                PIC X(71).
007900
008000*    THE REWRITTEN WORKING SET 3000 PRODUCES - SAME 71-BYTE
008100*    SHAPE AS GMWRK-IN, MINUS WHATEVER LINES WERE DROPPED.
008200 FD  GMWRK-OUT
008300     LABEL RECORDS ARE STANDARD.
008400 01  GDW-OUT-RECORD               PIC X(71).
008500
008600*    SINGLE 80-BYTE REJECTION LINE, WRITTEN ONLY ON FAILURE.
008700 FD  REJECT-FILE
008800     LABEL RECORDS ARE STANDARD.
008900 01  REJ-FILE-RECORD              PIC X(80).
009000
009100*    NO STANDALONE 77-LEVEL SCALARS IN THIS PROGRAM - EVERY WORK
009200*    FIELD BELONGS TO ONE OF THE GROUPED 01-LEVELS BELOW SO THE
009300*    RELATED SWITCHES AND COUNTERS STAY TOGETHER ON A LISTING.
009400 WORKING-STORAGE SECTION.
009500*    GL-RECORD - THE LIFECYCLE REQUEST LAYOUT SHARED WITH THE
009600*    ONLINE ADMIN SCREEN.
009700 COPY "lgd-fact-gmlfc-gmlfc.cob".
009800*    GDW-RECORD - THE SAME MULTI-SHAPE WORKING-SET LAYOUT
009900*    LGDGRPFM WRITES AND LGDFINSH LATER READS BACK.
010000 COPY "lgd-fact-gmwrk-gmwrk.cob".
010100
010200*    ONE STATUS FIELD PER SELECT CLAUSE, PLUS ONLY THE 88-LEVELS
010300*    THIS PROGRAM ACTUALLY TESTS - GMWRK-OUT NEVER NEEDS AN EOF
010400*    CONDITION SINCE THIS PROGRAM ONLY WRITES TO IT.
010500 01  WS-FILE-STATUS-GROUP.
010600*        THE LIFECYCLE REQUEST IS A SINGLE-RECORD FILE - ONLY
010700*        THE OK STATUS IS EVER TESTED, IN 0100-INITIALIZE'S
010800*        AT END CLAUSE.
010900     05  WS-GMLFC-STATUS          PIC X(02) VALUE '00'.
011000         88  WS-GMLFC-OK              VALUE '00'.
011100     05  WS-GMWRK-IN-STATUS       PIC X(02) VALUE '00'.
011200         88  WS-GMWRK-IN-OK           VALUE '00'.
011300         88  WS-GMWRK-IN-EOF          VALUE '10'.
011400     05  WS-GMWRK-OUT-STATUS      PIC X(02) VALUE '00'.
011500         88  WS-GMWRK-OUT-OK          VALUE '00'.
011600     05  WS-REJECT-STATUS         PIC X(02) VALUE '00'.
011700         88  WS-REJECT-OK             VALUE '00'.
011800     05  FILLER                   PIC X(02).
011900
012000*    FIVE ONE-BYTE Y/N SWITCHES COVER END-OF-FILE, THE OVERALL
012100*    REJECT DECISION, WHETHER THE TARGET DAY WAS LOCATED, AND
012200*    WHICH OF THE TWO COPY-PASS MODES (DISCARD OR COPY-FORWARD)
012300*    THIS RUN IS OPERATING IN.
012400 01  WS-SWITCHES.
012500     05  WS-EOF-SWITCH            PIC X(01) VALUE 'N'.
012600         88  WS-END-OF-GMWRK          VALUE 'Y'.
012700     05  WS-REJECT-SWITCH         PIC X(01) VALUE 'N'.
012800         88  WS-REQUEST-REJECTED      VALUE 'Y'.
012900*        SET BY 2100-SCAN-FOR-DAY, TESTED BY ITS CALLER 2000 TO
013000*        DECIDE WHETHER THE STATUS-PRECONDITION EDIT CAN EVEN RUN.
013100     05  WS-DAY-FOUND-SWITCH      PIC X(01) VALUE 'N'.
013200         88  WS-DAY-WAS-FOUND         VALUE 'Y'.
013300*        DISCARD AND CANCEL BOTH SET THIS SWITCH - THE COPY-OR-
013400*        DROP PASS TREATS THEM IDENTICALLY, SINCE BOTH REMOVE
013500*        THE DAY, ITS GROUPS AND ITS MATCHES FROM THE REWRITE.
013600     05  WS-DISCARD-MODE-SWITCH   PIC X(01) VALUE 'N'.
013700         88  WS-DISCARDING-DAY        VALUE 'Y'.
013800*        SET ONLY FOR START - THE ONLY OPERATION THAT COPIES THE
013900*        TARGET DAY FORWARD (WITH ITS STATUS ADVANCED TO ONGOING)
014000*        RATHER THAN DROPPING IT.
014100     05  WS-COPY-MODE-SWITCH      PIC X(01) VALUE 'N'.
014200         88  WS-COPYING-DAY           VALUE 'Y'.
014300     05  FILLER                   PIC X(02).
014400
014500*    SET BY 1100-EDIT-AUTHORIZATION, THE SAME ADMIN-OR-TOURNY-
014600*    ADMIN TEST LGDGRPFM RUNS AGAINST ITS OWN REQUEST RECORD.
014700 01  WS-AUTH-SWITCH               PIC X(01) VALUE 'N'.
014800     88  WS-GL-AUTHORIZED-SW          VALUE 'Y'.
014900
015000* WS-REJECT-REASON HOLDS THE EDIT-FAILURE TEXT WRITTEN TO
015100* REJECT-FILE WHEN THE LIFECYCLE REQUEST CANNOT BE APPLIED.
015200 01  WS-REJECT-REASON            PIC X(60) VALUE SPACES.
015300
015400* WS-TARGET-GD-ID/GD-STATUS-SAVE HOLD THE DAY ROW LOCATED ON THE
015500* FIRST PASS SO THE STATUS-PRECONDITION EDIT CAN RUN BEFORE THE
015600* COPY-OR-DROP PASS BEGINS WRITING TO THE NEW WORKING SET.
015700 01  WS-TARGET-GD-ID              PIC 9(09) VALUE ZERO.
015800 01  WS-STATUS-SAVE               PIC X(09) VALUE SPACES.
015900
016000*    NOT CURRENTLY REPORTED ANYWHERE - KEPT FOR THE OPERATOR TO
016100*    INSPECT VIA A DEBUG DISPLAY IF A CASCADE DELETE EVER LOOKS
016200*    LIKE IT DROPPED THE WRONG NUMBER OF LINES.
016300 01  WS-LINE-COUNTERS.
016400*        SHOULD END EVERY RUN AT EXACTLY 1 FOR START (THE ONE
016500*        DAY LINE, REWRITTEN ONGOING) OR ONE LESS THAN THE PRIOR
016600*        RUN'S COUNT FOR DISCARD/CANCEL.
016700     05  WS-DAY-LINES-KEPT        PIC S9(04) COMP VALUE ZERO.
016800     05  WS-GROUP-LINES-KEPT      PIC S9(04) COMP VALUE ZERO.
016900     05  WS-MATCH-LINES-KEPT      PIC S9(04) COMP VALUE ZERO.
017000     05  FILLER                   PIC X(02).
017100
017200* WS-DROPPED-GROUP-TABLE REMEMBERS THE GRP-ID OF EVERY GROUP
017300* OMITTED FROM THE REWRITTEN WORKING SET SO THE MATCH LINES OF
017400* A CASCADE-DELETED DAY CAN BE FOUND AND OMITTED TOO - MATCH
017500* RECORDS CARRY ONLY MTC-GROUP-ID, NOT THE GAME-DAY-ID ITSELF.
017600 01  WS-DROPPED-GROUP-TABLE.
017700     05  WS-DROPPED-GROUP-COUNT   PIC S9(04) COMP VALUE ZERO.
017800     05  WS-DROPPED-GROUP-ID OCCURS 8 TIMES
017900                                  PIC 9(09)
018000                                  INDEXED BY WS-DROP-IDX.
018100     05  FILLER                   PIC X(02).
018200 01  WS-GROUP-DROPPED-SWITCH      PIC X(01) VALUE 'N'.
018300     88  WS-GROUP-WAS-DROPPED         VALUE 'Y'.
018400
018500 PROCEDURE DIVISION.
018600*    DRIVER FOR THE WHOLE PROGRAM - READ THE ONE LIFECYCLE
018700*    REQUEST, EDIT IT, LOCATE THE TARGET DAY, APPLY THE
018800*    OPERATION IF THE EDITS PASSED, OTHERWISE WRITE A
018900*    REJECTION LINE.  EXACTLY ONE REQUEST IS PROCESSED PER RUN.
019000 0000-MAIN.
019100*    OPEN THE REQUEST FILE AND BRING THE ONE REQUEST RECORD IN.
019200     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
019300*    OPERATION-CODE AND AUTHORIZATION EDITS - NO FILE I/O YET.
019400     PERFORM 1000-VALIDATE-REQUEST THRU 1000-EXIT.
019500*        RE-TESTED AFTER EACH STAGE SINCE ANY OF THE EDITS ABOVE
019600*        MAY HAVE JUST SET THE REJECT SWITCH.
019700     IF NOT WS-REQUEST-REJECTED
019800*        ONLY BOTHER LOCATING THE DAY IF THE REQUEST ITSELF WAS
019900*        WELL-FORMED - NO POINT SCANNING GMWRK-IN FOR A REQUEST
020000*        THAT IS GOING TO BE REJECTED ANYWAY.
020100         PERFORM 2000-LOCATE-AND-EDIT-DAY THRU 2000-EXIT
020200     END-IF.
020300     IF NOT WS-REQUEST-REJECTED
020400*        BOTH EDIT STAGES PASSED - REWRITE THE WORKING SET WITH
020500*        THE OPERATION APPLIED.
020600         PERFORM 3000-APPLY-LIFECYCLE-OPERATION THRU 3000-EXIT
020700     ELSE
020800         PERFORM 9000-WRITE-REJECTION THRU 9000-EXIT
020900     END-IF.
021000*    CLOSE OUT REGARDLESS OF ACCEPT OR REJECT.
021100     PERFORM 0900-TERMINATE THRU 0900-EXIT.
021200     STOP RUN.
021300
021400*    OPEN THE INBOUND REQUEST FILE AND THE REJECTION FILE, AND
021500*    BRING IN THE SINGLE REQUEST RECORD.  AN EMPTY REQUEST FILE
021600*    IS ITSELF A REJECTABLE CONDITION, NOT AN ABEND.
021700 0100-INITIALIZE.
021800*    REJECT-FILE IS OPENED HERE TOO SINCE 9000 MAY NEED TO
021900*    WRITE TO IT EVEN WHEN THE REQUEST FILE ITSELF IS EMPTY.
022000*    THE REQUEST FILE HOLDS EXACTLY ONE RECORD - THE OPERATION
022100*    CODE, THE TARGET GAME-DAY-ID, AND THE CALLER'S CREDENTIALS.
022200     OPEN INPUT  GMLFC-FILE
022300     OPEN OUTPUT REJECT-FILE
022400     READ GMLFC-FILE INTO GL-RECORD
022500         AT END
022600             MOVE 'Y' TO WS-REJECT-SWITCH
022700             MOVE 'NO LIFECYCLE REQUEST PRESENT'
022800                 TO WS-REJECT-REASON
022900     END-READ.
023000     CLOSE GMLFC-FILE.
023100 0100-EXIT.
023200     EXIT.
023300
023400*    FIRST-LEVEL EDIT - IS THE OPERATION CODE ONE OF THE THREE
023500*    THIS PROGRAM KNOWS, AND IS THE CALLER AUTHORIZED TO ISSUE
023600*    IT.  NEITHER TEST TOUCHES THE WORKING SET.
023700 1000-VALIDATE-REQUEST.
023800*    ONLY START, DISCARD, AND CANCEL ARE RECOGNISED OPERATIONS.
023900*        THREE-WAY OR, WRITTEN AS A CHAIN OF NOTS SINCE THIS
024000*        SHOP'S COMPILER HAS NO IN-LIST TEST FOR CONDITION-
024100*        NAMES SPANNING SEPARATE 88-LEVELS.
024200     IF NOT GL-OP-IS-START
024300       AND NOT GL-OP-IS-DISCARD
024400       AND NOT GL-OP-IS-CANCEL
024500         MOVE 'Y' TO WS-REJECT-SWITCH
024600         MOVE 'UNRECOGNISED LIFECYCLE OPERATION CODE'
024700             TO WS-REJECT-REASON
024800     END-IF.
024900     IF NOT WS-REQUEST-REJECTED
025000         PERFORM 1100-EDIT-AUTHORIZATION THRU 1100-EXIT
025100     END-IF.
025200 1000-EXIT.
025300     EXIT.
025400
025500*    A LIFECYCLE REQUEST MAY BE ISSUED BY THE LEAGUE ADMIN, OR
025600*    BY A TOURNAMENT ADMIN LISTED ON THE REQUEST'S OWN
025700*    TOURNAMENT-ADMIN TABLE - ANY OTHER CALLER IS REJECTED
025800*    OUTRIGHT.
025900 1100-EDIT-AUTHORIZATION.
026000*    START PESSIMISTIC - ONLY AN EXPLICIT MATCH BELOW FLIPS
026100*    THIS ON.
026200     SET WS-GL-AUTHORIZED-SW TO FALSE.
026300*        A LEAGUE ADMIN MAY ISSUE ANY LIFECYCLE OPERATION
026400*        AGAINST ANY TOURNAMENT'S GAME DAYS.
026500     IF GL-CALLER-IS-ADMIN
026600         SET WS-GL-AUTHORIZED-SW TO TRUE
026700     ELSE
026800         IF GL-CALLER-IS-TOURNY-ADMIN
026900*            LINEAR SEARCH OF THE REQUEST'S OWN TOURNAMENT-
027000*            ADMIN LIST - THIS TABLE TRAVELS WITH THE REQUEST
027100*            RECORD ITSELF RATHER THAN BEING LOOKED UP AGAINST
027200*            A MASTER FILE, SO NO ADDITIONAL SELECT IS NEEDED.
027300             SET GL-ADMIN-IDX TO 1
027400             SEARCH GL-ADMIN-USER-ID VARYING GL-ADMIN-IDX
027500                 AT END
027600                     CONTINUE
027700                 WHEN GL-ADMIN-USER-ID (GL-ADMIN-IDX)
027800                         = GL-CALLER-USER-ID
027900                     SET WS-GL-AUTHORIZED-SW TO TRUE
028000             END-SEARCH
028100         END-IF
028200     END-IF.
028300     IF NOT WS-GL-AUTHORIZED-SW
028400         MOVE 'Y' TO WS-REJECT-SWITCH
028500         MOVE 'ACCESS DENIED'
028600             TO WS-REJECT-REASON
028700     END-IF.
028800 1100-EXIT.
028900     EXIT.
029000
029100*    FIRST PASS OVER THE WORKING SET - FIND THE DAY HEADER LINE
029200*    NAMED ON THE REQUEST AND CAPTURE ITS CURRENT STATUS BEFORE
029300*    ANY REWRITE BEGINS.
029400 2000-LOCATE-AND-EDIT-DAY.
029500*    SCAN THE WORKING SET ONCE FOR THE TARGET DAY HEADER TO PICK
029600*    UP ITS CURRENT STATUS BEFORE ANY OUTPUT LINE IS WRITTEN.
029700*    THE TARGET ID TRAVELS IN WS-TARGET-GD-ID FOR THE REST OF
029800*    THE RUN SO NEITHER PASS HAS TO REACH BACK INTO GL-RECORD.
029900     MOVE GL-GAME-DAY-ID TO WS-TARGET-GD-ID.
030000     OPEN INPUT GMWRK-IN.
030100     PERFORM 2100-SCAN-FOR-DAY THRU 2100-EXIT
030200         UNTIL WS-END-OF-GMWRK OR WS-DAY-WAS-FOUND.
030300     CLOSE GMWRK-IN.
030400     IF NOT WS-DAY-WAS-FOUND
030500         MOVE 'Y' TO WS-REJECT-SWITCH
030600         MOVE 'GAME DAY NOT FOUND'
030700             TO WS-REJECT-REASON
030800     ELSE
030900         PERFORM 2200-EDIT-STATUS-PRECONDITION THRU 2200-EXIT
031000     END-IF.
031100 2000-EXIT.
031200     EXIT.
031300
031400*    ONE READ OF GMWRK-IN.  A DAY LINE MATCHING THE TARGET ID
031500*    STOPS THE SCAN VIA THE UNTIL CLAUSE IN THE CALLING
031600*    PARAGRAPH - GROUP AND MATCH LINES ARE IGNORED HERE.
031700 2100-SCAN-FOR-DAY.
031800*    ONE PHYSICAL READ - THE AT END / NOT AT END SPLIT BELOW
031900*    IS THE ONLY BRANCH ON THE RESULT.
032000     READ GMWRK-IN INTO GDW-RECORD
032100         AT END
032200             MOVE 'Y' TO WS-EOF-SWITCH
032300         NOT AT END
032400             IF GDW-REC-IS-DAY AND GD-ID = WS-TARGET-GD-ID
032500                 MOVE 'Y' TO WS-DAY-FOUND-SWITCH
032600                 MOVE GD-STATUS TO WS-STATUS-SAVE
032700             END-IF
032800     END-READ.
032900 2100-EXIT.
033000     EXIT.
033100
033200*    EACH OPERATION HAS ITS OWN STARTING-STATUS REQUIREMENT -
033300*    THE EVALUATE BELOW LISTS ALL THREE EXPLICITLY RATHER THAN
033400*    FALLING THROUGH A DEFAULT, SO A FOURTH OPERATION ADDED
033500*    LATER CANNOT SILENTLY SKIP THIS EDIT.
033600 2200-EDIT-STATUS-PRECONDITION.
033700*    START REQUIRES PENDING.  DISCARD REQUIRES PENDING.  CANCEL
033800*    IS GOOD AGAINST EITHER A PENDING OR AN ONGOING DAY - REQ
033900*    LG-420 CORRECTED THIS - SEE CHANGE LOG.
034000     EVALUATE TRUE
034100*            START MAY ONLY BE ISSUED AGAINST A DAY THAT HAS
034200*            NOT YET BEGUN.
034300         WHEN GL-OP-IS-START
034400             IF WS-STATUS-SAVE NOT = 'PENDING  '
034500                 MOVE 'Y' TO WS-REJECT-SWITCH
034600                 MOVE 'GAME DAY IS NOT PENDING'
034700                     TO WS-REJECT-REASON
034800             END-IF
034900*            DISCARD REMOVES A DAY BEFORE IT EVER STARTS - SAME
035000*            PENDING-ONLY RULE AS START.
035100         WHEN GL-OP-IS-DISCARD
035200             IF WS-STATUS-SAVE NOT = 'PENDING  '
035300                 MOVE 'Y' TO WS-REJECT-SWITCH
035400                 MOVE 'GAME DAY IS NOT PENDING'
035500                     TO WS-REJECT-REASON
035600             END-IF
035700*            CANCEL MAY BE ISSUED EITHER BEFORE OR DURING PLAY -
035800*            LG-420 (SEE CHANGE LOG) WIDENED THIS FROM PENDING-
035900*            ONLY AFTER A PRODUCTION INCIDENT WHERE AN ONGOING
036000*            DAY COULD NOT BE CANCELLED.
036100         WHEN GL-OP-IS-CANCEL
036200             IF WS-STATUS-SAVE NOT = 'PENDING  '
036300               AND WS-STATUS-SAVE NOT = 'ONGOING  '
036400                 MOVE 'Y' TO WS-REJECT-SWITCH
036500                 MOVE 'GAME DAY IS NEITHER PENDING NOR ONGOING'
036600                     TO WS-REJECT-REASON
036700             END-IF
036800     END-EVALUATE.
036900 2200-EXIT.
037000     EXIT.
037100
037200*    SECOND PASS OVER THE WORKING SET - REWRITES GMWRK-IN TO
037300*    GMWRK-OUT, LINE BY LINE, EITHER DROPPING OR COPYING
037400*    FORWARD EACH LINE DEPENDING ON THE MODE SWITCH SET BELOW.
037500 3000-APPLY-LIFECYCLE-OPERATION.
037600*    DISCARD AND CANCEL BOTH DROP THE DAY, ITS GROUPS AND ITS
037700*    MATCHES FROM THE REWRITTEN WORKING SET - A CASCADE DELETE
037800*    IMPLEMENTED BY SIMPLY NOT COPYING THOSE LINES FORWARD.
037900*        WHICHEVER MODE IS SET HERE DECIDES HOW 3210/3220/3230
038000*        DISPOSE OF EVERY LINE ON THE SECOND PASS BELOW.
038100     IF GL-OP-IS-DISCARD OR GL-OP-IS-CANCEL
038200         SET WS-DISCARDING-DAY TO TRUE
038300     ELSE
038400         SET WS-COPYING-DAY TO TRUE
038500     END-IF.
038600*    RESET THE SWITCH LEFT OVER FROM THE FIRST PASS - THIS
038700*    SECOND PASS OPENS GMWRK-IN AGAIN FROM THE TOP.
038800     MOVE 'N' TO WS-EOF-SWITCH.
038900*    RESET ALL THREE COUNTERS BEFORE THE SECOND PASS BEGINS.
039000     MOVE ZERO TO WS-DAY-LINES-KEPT WS-GROUP-LINES-KEPT
039100                  WS-MATCH-LINES-KEPT.
039200     OPEN INPUT  GMWRK-IN.
039300     OPEN OUTPUT GMWRK-OUT.
039400     PERFORM 3100-COPY-OR-DROP-ONE-LINE THRU 3100-EXIT
039500         UNTIL WS-END-OF-GMWRK.
039600     CLOSE GMWRK-IN.
039700     CLOSE GMWRK-OUT.
039800 3000-EXIT.
039900     EXIT.
040000
040100*    READ ONE WORKING-SET LINE AND HAND IT TO 3200 FOR
040200*    DISPOSITION - CALLED REPEATEDLY BY 3000 UNTIL EOF.
040300 3100-COPY-OR-DROP-ONE-LINE.
040400*    SAME READ VERB AS 2100 ABOVE, BUT NOW FEEDING THE
040500*    DISPOSITION LOGIC IN 3200 RATHER THAN THE LOCATE LOGIC.
040600     READ GMWRK-IN INTO GDW-RECORD
040700         AT END
040800             MOVE 'Y' TO WS-EOF-SWITCH
040900         NOT AT END
041000             PERFORM 3200-DISPOSE-ONE-LINE THRU 3200-EXIT
041100     END-READ.
041200 3100-EXIT.
041300     EXIT.
041400
041500*    THE WORKING-SET RECORD IS ONE OF THREE SHAPES (DAY, GROUP,
041600*    OR MATCH) - THE EVALUATE ROUTES EACH TO ITS OWN DISPOSITION
041700*    PARAGRAPH SINCE THE COPY-OR-DROP RULE DIFFERS BY SHAPE.
041800 3200-DISPOSE-ONE-LINE.
041900     EVALUATE TRUE
042000         WHEN GDW-REC-IS-DAY
042100             PERFORM 3210-DISPOSE-DAY-LINE THRU 3210-EXIT
042200         WHEN GDW-REC-IS-GROUP
042300             PERFORM 3220-DISPOSE-GROUP-LINE THRU 3220-EXIT
042400         WHEN GDW-REC-IS-MATCH
042500             PERFORM 3230-DISPOSE-MATCH-LINE THRU 3230-EXIT
042600     END-EVALUATE.
042700 3200-EXIT.
042800     EXIT.
042900
043000*    THE TARGET DAY LINE IS EITHER REWRITTEN ONGOING (START) OR
043100*    OMITTED ENTIRELY (DISCARD/CANCEL) - EVERY OTHER DAY LINE IN
043200*    THE WORKING SET PASSES THROUGH UNCHANGED.
043300 3210-DISPOSE-DAY-LINE.
043400*        ONLY THE TARGET DAY'S OWN HEADER LINE IS EVER
043500*        REWRITTEN OR DROPPED - EVERY OTHER DAY ON THE WORKING
043600*        SET PASSES THROUGH UNTOUCHED.
043700     IF GD-ID = WS-TARGET-GD-ID
043800         IF WS-COPYING-DAY
043900             SET GD-STATUS-ONGOING TO TRUE
044000             WRITE GDW-OUT-RECORD FROM GDW-RECORD
044100             ADD 1 TO WS-DAY-LINES-KEPT
044200         END-IF
044300     ELSE
044400         WRITE GDW-OUT-RECORD FROM GDW-RECORD
044500         ADD 1 TO WS-DAY-LINES-KEPT
044600     END-IF.
044700 3210-EXIT.
044800     EXIT.
044900
045000*    A GROUP BELONGING TO THE TARGET DAY IS DROPPED (AND ITS ID
045100*    REMEMBERED IN THE TABLE BELOW) ONLY WHEN THIS RUN IS
045200*    DISCARDING OR CANCELLING - ON A START, GROUPS PASS THROUGH
045300*    UNTOUCHED SINCE ONLY THE DAY HEADER'S STATUS CHANGES.
045400 3220-DISPOSE-GROUP-LINE.
045500*        ON A START, THIS BRANCH IS NEVER TAKEN - GROUPS ARE
045600*        DROPPED ONLY WHEN THE MODE SWITCH SAYS DISCARDING.
045700     IF GRP-GAME-DAY-ID = WS-TARGET-GD-ID AND WS-DISCARDING-DAY
045800         ADD 1 TO WS-DROPPED-GROUP-COUNT
045900         SET WS-DROP-IDX TO WS-DROPPED-GROUP-COUNT
046000         MOVE GRP-ID TO WS-DROPPED-GROUP-ID (WS-DROP-IDX)
046100     ELSE
046200         WRITE GDW-OUT-RECORD FROM GDW-RECORD
046300         ADD 1 TO WS-GROUP-LINES-KEPT
046400     END-IF.
046500 3220-EXIT.
046600     EXIT.
046700
046800*    LAST OF THE THREE DISPOSITION PARAGRAPHS - MATCHES ARE THE
046900*    ONLY RECORD SHAPE THAT MUST BE TRACED BACK TO THE TARGET
047000*    DAY INDIRECTLY, THROUGH ITS GROUP.
047100 3230-DISPOSE-MATCH-LINE.
047200*    MATCHES CARRY NO DIRECT GAME-DAY-ID, ONLY MTC-GROUP-ID, SO
047300*    A MATCH BELONGING TO A CASCADE-DELETED DAY IS RECOGNISED BY
047400*    LOOKING ITS GROUP UP IN THE DROPPED-GROUP TABLE BUILT WHILE
047500*    THIS SAME PASS WAS SCANNING THE GROUP LINES ABOVE IT.
047600*    RESET PER MATCH LINE - A MATCH BELONGING TO A GROUP THAT
047700*    SURVIVED THE REWRITE MUST ALSO SURVIVE.
047800     SET WS-GROUP-WAS-DROPPED TO FALSE.
047900*        SKIP THE SEARCH ENTIRELY WHEN NO GROUPS WERE DROPPED -
048000*        THE COMMON CASE ON A START OPERATION.
048100     IF WS-DROPPED-GROUP-COUNT > ZERO
048200         SET WS-DROP-IDX TO 1
048300         SEARCH WS-DROPPED-GROUP-ID VARYING WS-DROP-IDX
048400             AT END
048500                 CONTINUE
048600             WHEN WS-DROPPED-GROUP-ID (WS-DROP-IDX)
048700                     = MTC-GROUP-ID
048800                 SET WS-GROUP-WAS-DROPPED TO TRUE
048900         END-SEARCH
049000     END-IF.
049100*        A MATCH WHOSE GROUP SURVIVED THE REWRITE ALWAYS
049200*        SURVIVES TOO.
049300     IF WS-GROUP-WAS-DROPPED
049400         CONTINUE
049500     ELSE
049600         WRITE GDW-OUT-RECORD FROM GDW-RECORD
049700         ADD 1 TO WS-MATCH-LINES-KEPT
049800     END-IF.
049900 3230-EXIT.
050000     EXIT.
050100
050200*    SINGLE-RECORD WRITE OF WHATEVER REASON TEXT WAS SET BY
050300*    WHICHEVER EDIT FAILED - ONLY ONE REJECTION LINE CAN EVER
050400*    BE PRODUCED PER RUN SINCE THERE IS ONLY ONE REQUEST.
050500 9000-WRITE-REJECTION.
050600*    ONE FIXED-FORMAT REJECTION LINE - THE OPERATOR JCL CHECKS
050700*    FOR A NON-EMPTY REJECT-FILE TO DECIDE WHETHER TO PAGE THE
050800*    ON-CALL LEAGUE ADMIN.
050900     WRITE REJ-FILE-RECORD FROM WS-REJECT-REASON.
051000 9000-EXIT.
051100     EXIT.
051200
051300*    CLOSE THE REJECTION FILE - GMWRK-IN/OUT ARE ALREADY CLOSED
051400*    BY THE PARAGRAPHS THAT OPENED THEM.
051500 0900-TERMINATE.
051600     CLOSE REJECT-FILE.
051700 0900-EXIT.
051800     EXIT.
