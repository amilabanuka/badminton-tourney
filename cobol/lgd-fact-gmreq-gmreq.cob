000100******************************************************************
000200*                     LEAGUE GAME DAY                            *
000300*    DESCRIPCION: CREATE-GAME-DAY REQUEST RECORD                 *
000400******************************************************************
000500*    COPY FICO  : LGDGMREQ                                       *
000600*    COPY LAKE  : GMREQ                                          *
000700*    LONGUITUD  : 430                                            *
000800******************************************************************
000900* ONE REQUEST PER RUN OF LGDGRPFM.  CARRIES THE TOURNAMENT/DATE  *
001000* BEING SCHEDULED, THE CALLER'S AUTHORIZATION CONTEXT, THE       *
001100* TOURNAMENT'S ADMIN LIST, AND THE ORDERED LIST OF TOURNAMENT-   *
001200* PLAYER IDS SELECTED FOR THE DAY.                                *
001300******************************************************************
001400* MODIFICACION     : LG-301                                      *
001500* PETICION         : LG-301                                      *
001600* AUTOR            : D. W. KRAUSE                                *
001700* FECHA            : 07-22-1991                                  *
001800* DESCRIPCION      : ORIGINAL REQUEST RECORD FOR GROUP FORMATION *
001900******************************************************************
002000* MODIFICACION     : LG-360                                      *
002100* PETICION         : LG-360                                      *
002200* AUTOR            : R. G. HALVERSON                              *
002300* FECHA            : 01-09-1996                                  *
002400* DESCRIPCION      : ADDED GQ-ADMIN-USER-ID TABLE SO TOURNY_ADMIN *
002500*                  : CALLERS CAN BE VERIFIED WITHOUT A SEPARATE   *
002600*                  : LOOKUP PASS                                  *
002700******************************************************************
002800 01  GQ-RECORD.
002900*                       GQ-TOURNAMENT-ID
003000     05  GQ-TOURNAMENT-ID           PIC 9(09).
003100*                       GQ-GAME-DATE
003200     05  GQ-GAME-DATE               PIC 9(08).
003300*                       GQ-TOURNAMENT-TYPE
003400     05  GQ-TOURNAMENT-TYPE         PIC X(06).
003500         88  GQ-TOURNAMENT-IS-LEAGUE    VALUE 'LEAGUE'.
003600*                       GQ-TOURNAMENT-ENABLED
003700     05  GQ-TOURNAMENT-ENABLED      PIC X(01).
003800         88  GQ-TOURNAMENT-IS-ENABLED   VALUE 'Y'.
003900*                       GQ-CALLER-ROLE
004000     05  GQ-CALLER-ROLE             PIC X(12).
004100         88  GQ-CALLER-IS-ADMIN         VALUE 'ADMIN       '.
004200         88  GQ-CALLER-IS-TOURNY-ADMIN  VALUE 'TOURNY_ADMIN'.
004300*                       GQ-CALLER-USER-ID
004400     05  GQ-CALLER-USER-ID          PIC 9(09).
004500*                       GQ-ADMIN-COUNT
004600     05  GQ-ADMIN-COUNT             PIC 9(02).
004700*                       GQ-ADMIN-USER-ID (1:10)
004800     05  GQ-ADMIN-USER-ID           PIC 9(09)
004900                                     OCCURS 10 TIMES
005000                                     INDEXED BY GQ-ADMIN-IDX.
005100*                       GQ-SELECT-COUNT
005200     05  GQ-SELECT-COUNT            PIC 9(02).
005300*                       GQ-SELECT-TP-ID (1:32)
005400     05  GQ-SELECT-TP-ID            PIC 9(09)
005500                                     OCCURS 32 TIMES
005600                                     INDEXED BY GQ-SELECT-IDX.
005700     05  FILLER                     PIC X(03).
005800******************************************************************
005900* RECORD LENGTH IS 430 BYTES, LINE SEQUENTIAL, ONE REQUEST/RUN.   *
006000******************************************************************
