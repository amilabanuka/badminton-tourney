000100******************************************************************
000200* DCLGEN TABLE(RKCFG)                                            *
000300*        LIBRARY(LGD1.LEAGUE.DCA(RKGTCFG))                       *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        NAMES(RC-)                                               *
000700*        QUOTE                                                    *
000800*        DBCSDELIM(NO)                                            *
000900*        COLSUFFIX(YES)                                           *
001000* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
001100******************************************************************
001200* COBOL DECLARATION FOR TABLE RKCFG - ONE ROW PER TOURNAMENT,     *
001300* READ BY LGDFINSH BEFORE POSTING ANY RATING CHANGES.             *
001400******************************************************************
001500* 1991-08-04  DWK  ORIGINAL LAYOUT - ONLY MODIFIED_ELO SUPPORTED  *
001600* 1998-12-01  PJT  Y2K REVIEW - NO DATE FIELDS - NO CHANGE - LG-  *
001700*                  Y2K-005                                       *
001800* 2003-06-11  MSF  RC-ABSENTEE-DEMERIT RESERVED, NOT YET WIRED    *
001900*                  INTO LGDFINSH - REQ LG-419                    *
002000******************************************************************
002100 01  RC-RECORD.
002200*                       RC-TOURNAMENT-ID
002300     10 RC-TOURNAMENT-ID     PIC 9(09).
002400*                       RC-RANKING-LOGIC
002500     10 RC-RANKING-LOGIC     PIC X(12).
002600        88 RC-LOGIC-MODIFIED-ELO   VALUE 'MODIFIED_ELO'.
002700*                       RC-K-FACTOR
002800     10 RC-K-FACTOR          PIC 9(03).
002900*                       RC-ABSENTEE-DEMERIT
003000     10 RC-ABSENTEE-DEMERIT  PIC 9(03).
003100*   RC-ABSENTEE-DEMERIT IS CARRIED FOR A FUTURE ABSENCE-PENALTY
003200*   FEATURE.  LGDFINSH DOES NOT READ THIS FIELD - SEE REQ LG-419.
003300     10 FILLER               PIC X(13).
003400******************************************************************
003500* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 4       *
003600* RECORD LENGTH IS 40 BYTES, LINE SEQUENTIAL, ONE ROW/TOURNAMENT  *
003700******************************************************************
