000100******************************************************************
000200*                     LEAGUE GAME DAY                            *
000300*    DESCRIPCION: RANK-SCORE-HISTORY - PER-PLAYER/PER-MATCH      *
000400*                 BEFORE-AND-AFTER AUDIT ROW                     *
000500******************************************************************
000600*    COPY FICO  : RKGTHIST                                       *
000700*    COPY LAKE  : RKSH                                           *
000800*    LONGUITUD  : 040                                            *
000900******************************************************************
001000* MODIFICACION     : LG-344                                      *
001100* PETICION         : LG-344                                      *
001200* AUTOR            : D. W. KRAUSE                                *
001300* FECHA            : 04-02-1994                                  *
001400* DESCRIPCION      : ORIGINAL AUDIT ROW - 4 WRITTEN PER MATCH    *
001500*                  : FINISHED (ONE PER PLAYER) BY LGDFINSH        *
001600******************************************************************
001700* MODIFICACION     : LG-Y2K-011                                  *
001800* PETICION         : LG-Y2K-011                                  *
001900* AUTOR            : P. J. TRAN                                  *
002000* FECHA            : 12-14-1998                                  *
002100* DESCRIPCION      : Y2K REVIEW - NO DATE FIELDS - NO CHANGE      *
002200******************************************************************
002300 01  RSH-RECORD.
002400*                       RSH-TP-ID
002500     05  RSH-TP-ID              PIC 9(09).
002600*                       RSH-MATCH-ID
002700     05  RSH-MATCH-ID           PIC 9(09).
002800*                       RSH-PREVIOUS-SCORE
002900     05  RSH-PREVIOUS-SCORE     PIC S9(08)V99.
003000     05  RSH-PREVIOUS-SCORE-X REDEFINES RSH-PREVIOUS-SCORE
003100                                PIC X(10).
003200*                       RSH-NEW-SCORE
003300     05  RSH-NEW-SCORE          PIC S9(08)V99.
003400     05  RSH-NEW-SCORE-X REDEFINES RSH-NEW-SCORE
003500                                PIC X(10).
003600     05  FILLER                 PIC X(02).
003700******************************************************************
003800* RECORD LENGTH IS 40 BYTES, LINE SEQUENTIAL, APPEND-ONLY.  WRITTEN *
003900* FOUR TIMES PER FINISHED MATCH - ONCE FOR EACH OF THE FOUR       *
004000* PLAYERS ON THE TWO TEAMS.                                       *
004100******************************************************************
